000100*----------------------------------------------------------------*
000200* CANSTD  -  STAND-SUMMARY RECORD AND ITS IN-MEMORY TABLE FORM.  *
000300* THE 01-LEVEL IS THE FILE RECORD WRITTEN BY CANAGG1.  THE       *
000400* OCCURS TABLE BELOW IS THE SAME SHAPE, BUILT BY CANRPT1'S       *
000500* 1300-LOAD-STAND-TABLE AND HANDED TO CANEVT1 OVER LINKAGE, THE   *
000600* SAME WAY UNEMT ONCE PASSED THE CLAIM TABLE TO UNEMREAD.        *
000700*----------------------------------------------------------------*
000800 01  SS-STAND-SUMMARY-RECORD.
000900     05  SS-STAND-ID             PIC X(10).
001000     05  SS-ACRES                PIC S9(05)V99.
001100     05  SS-ACRES-STATUS         PIC X(01).
001200         88  SS-ACRES-KNOWN              VALUE 'Y'.
001300     05  SS-TREES-OBSERVED       PIC 9(05).
001400     05  SS-TPA-LIVE             PIC S9(05)V99.
001500     05  SS-BA-SQFT-AC           PIC S9(05)V99.
001600     05  SS-QMD-IN               PIC S9(03)V99.
001700     05  SS-CALIBRATION-GROUP    PIC X(08).
001800     05  SS-AGE                  PIC S9(03).
001900     05  SS-AGE-STATUS           PIC X(01).
002000         88  SS-AGE-KNOWN                VALUE 'Y'.
002100     05  FILLER                  PIC X(08).
002200*----------------------------------------------------------------*
002300 01  STAND-TABLE-SIZE            PIC S9(03) USAGE IS COMP.
002400 01  STAND-TABLE-INDEX           PIC S9(03) USAGE IS COMP.
002500 01  SS-STAND-TABLE.
002600     05  TBL-STAND-SUMMARY OCCURS 1 TO 300 TIMES
002700         DEPENDING ON STAND-TABLE-SIZE
002800         INDEXED BY SS-INDEX.
002900         10  TBL-SS-STAND-ID          PIC X(10).
003000         10  TBL-SS-ACRES             PIC S9(05)V99.
003100         10  TBL-SS-ACRES-STATUS      PIC X(01).
003200             88  TBL-SS-ACRES-KNOWN          VALUE 'Y'.
003300         10  TBL-SS-TREES-OBSERVED    PIC 9(05).
003400         10  TBL-SS-TPA-LIVE          PIC S9(05)V99.
003500         10  TBL-SS-BA-SQFT-AC        PIC S9(05)V99.
003600         10  TBL-SS-QMD-IN            PIC S9(03)V99.
003700         10  TBL-SS-CALIBRATION-GROUP PIC X(08).
003800         10  TBL-SS-AGE               PIC S9(03).
003900         10  TBL-SS-AGE-STATUS        PIC X(01).
004000             88  TBL-SS-AGE-KNOWN            VALUE 'Y'.
004100*----------------------------------------------------------------*
