000100*----------------------------------------------------------------*
000200* CANIMP  -  IMPORT REPORT OUTPUT RECORD.                        *
000300* TAGGED ROWS - 'C' ROW COUNTS, 'L' A FINDING (ERROR OR WARNING)  *
000400* TEXT LINE, 'S' ONE DISTINCT STAND ID.  WRITTEN BY CANVAL1 AFTER *
000500* THE WHOLE RAW FILE HAS BEEN READ AND VALIDATED.                 *
000600*----------------------------------------------------------------*
000700 01  IR-REPORT-RECORD.
000800     05  IR-REC-TYPE             PIC X(01).
000900         88  IR-IS-COUNT-ROW             VALUE 'C'.
001000         88  IR-IS-FINDING-ROW           VALUE 'L'.
001100         88  IR-IS-STAND-ROW             VALUE 'S'.
001200     05  IR-DETAIL.
001300         10  IR-ROW-COUNT        PIC 9(07).
001400         10  IR-ERROR-COUNT      PIC 9(03).
001500         10  IR-WARNING-COUNT    PIC 9(03).
001600         10  FILLER              PIC X(66).
001700     05  IR-DETAIL-FINDING REDEFINES IR-DETAIL.
001800         10  IR-FINDING-SEVERITY PIC X(07).
001900         10  IR-FINDING-TEXT     PIC X(72).
002000             88  IR-FINDING-TEXT-EMPTY       VALUE SPACES.
002100     05  IR-DETAIL-STAND REDEFINES IR-DETAIL.
002200         10  IR-STAND-ID         PIC X(10).
002300         10  FILLER              PIC X(69).
002400*----------------------------------------------------------------*
