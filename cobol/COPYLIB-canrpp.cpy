000100*----------------------------------------------------------------*
000200* CANRPP  -  REPORTER RUN-PARAMETER RECORD.                       *
000300* ONE ROW, SET UP BY THE CONSULTING FORESTER BEFORE CANRPT1 RUNS -*
000400* WHO THE OWNER REPORT IS FOR, WHICH TRACT, AND THE DISCOUNT RATE *
000500* TO CARRY THE CASH-FLOW SCHEDULE BACK TO PRESENT VALUE.  ANY     *
000600* FIELD LEFT BLANK ON INPUT COMES IN AS THE SHOP DEFAULT SHOWN.   *
000700*----------------------------------------------------------------*
000800 01  RP-REPORT-PARAMETER-RECORD.
000900     05  RP-OWNER-NAME           PIC X(30).
001000*        DEFAULTS TO "OWNER" WHEN THE INPUT ROW LEAVES IT BLANK.
001100     05  RP-TRACT-NAME           PIC X(30).
001200*        DEFAULTS TO "TRACT" WHEN THE INPUT ROW LEAVES IT BLANK.
001300     05  RP-DISCOUNT-PCT         PIC S9(03)V99.
001400*        A WHOLE PERCENT, NOT A DECIMAL FRACTION - 5.00 MEANS
001500*        5 PERCENT.  DEFAULTS TO 5.00 WHEN LEFT BLANK OR ZERO.
001600*        THE REPORT'S GENERATION DATE IS NOT CARRIED HERE - IT IS
001700*        THE RUN DATE, TAKEN FROM THE SYSTEM CLOCK IN CANRPT1.
001800     05  FILLER                  PIC X(34).
001900*----------------------------------------------------------------*
