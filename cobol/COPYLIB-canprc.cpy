000100*----------------------------------------------------------------*
000200* CANPRC  -  PRICE / LOGGING-COST TABLE.                          *
000300* ONE ROW, SUPPLIED BY THE CONSULTING FORESTER EACH RUN. ANY      *
000400* FIELD LEFT BLANK ON INPUT COMES IN ZERO (SEE 1400-LOAD-PRICE-   *
000500* TABLE IN CANRPT1).                                              *
000600*----------------------------------------------------------------*
000700 01  PC-PRICE-COST-RECORD.
000800     05  PC-PRICE-PULP           PIC S9(04)V99.
000900     05  PC-PRICE-CNS            PIC S9(04)V99.
001000     05  PC-PRICE-SAW            PIC S9(04)V99.
001100     05  PC-PRICE-EXPORT         PIC S9(04)V99.
001200     05  PC-LOG-COST-PULP        PIC S9(04)V99.
001300     05  PC-LOG-COST-CNS         PIC S9(04)V99.
001400     05  PC-LOG-COST-SAW         PIC S9(04)V99.
001500     05  PC-LOG-COST-EXPORT      PIC S9(04)V99.
001600     05  PC-TRUCK-RATE           PIC S9(04)V99.
001700     05  PC-CONSULT-PCT          PIC S9(02)V99.
001800     05  FILLER                  PIC X(30).
001900*----------------------------------------------------------------*
