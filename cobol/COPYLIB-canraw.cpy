000100*----------------------------------------------------------------*
000200* CANRAW  -  RAW / NORMALIZED TREE-CRUISE RECORD.                *
000300* ONE RECORD PER MEASURED TREE, AS DELIVERED BY THE CRUISE CREW  *
000400* AND AGAIN AFTER 2100-NORMALIZE-RECORD HAS TRIMMED/UPPERCASED   *
000500* AND RESTATED THE CRUISE DATE.  SHARED BY THE RAW-TREE-FILE AND *
000600* THE NORMALIZED-TREE-FILE - SAME 80 BYTE LAYOUT, DIFFERENT DD.  *
000700*----------------------------------------------------------------*
000800 01  RT-TREE-RECORD.
000900     05  RT-STAND-ID             PIC X(10).
001000     05  RT-PLOT-ID              PIC X(10).
001100     05  RT-TREE-NO              PIC 9(05).
001200     05  RT-SPECIES              PIC X(08).
001300     05  RT-DBH                  PIC S9(03)V99.
001400     05  RT-TOP-DIB              PIC S9(03)V99.
001500     05  RT-DEFECT-PCT           PIC S9(03)V99.
001600     05  RT-STAND-ACRES          PIC S9(05)V99.
001700     05  RT-CRUISE-TYPE          PIC X(05).
001800     05  RT-CRUISE-DATE          PIC X(10).
001900*        RT-CRUISE-DATE REDEFINED FOR THE SLASH-DELIMITED
002000*        MM/DD/YYYY FORM THE CRUISE CREWS STILL TURN IN.
002100     05  RT-CRUISE-DATE-SLASH REDEFINES RT-CRUISE-DATE.
002200         10  RT-CDS-MONTH        PIC X(02).
002300         10  RT-CDS-SEP1         PIC X(01).
002400         10  RT-CDS-DAY          PIC X(02).
002500         10  RT-CDS-SEP2         PIC X(01).
002600         10  RT-CDS-YEAR         PIC X(04).
002700     05  FILLER                  PIC X(10).
002800*----------------------------------------------------------------*
