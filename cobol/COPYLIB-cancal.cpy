000100*----------------------------------------------------------------*
000200* CANCAL  -  CALIBRATION-FACTOR TABLE.                            *
000300* OPTIONAL CONFIG FILE OF (GROUP, FACTOR-NAME, FACTOR-VALUE)      *
000400* ROWS, LOADED WHOLE INTO WORKING STORAGE AND SEARCHED - GROUP    *
000500* "ALL" IS THE FALLBACK ROW WHEN A SPECIES GROUP HAS NO ENTRY OF  *
000600* ITS OWN, AND A FACTOR NOT FOUND AT ALL DEFAULTS TO 1.0.         *
000700*----------------------------------------------------------------*
000800 01  CL-CALIBRATION-RECORD.
000900     05  CL-GROUP                PIC X(08).
001000     05  CL-FACTOR-NAME          PIC X(12).
001100         88  CL-IS-BA-FACTOR             VALUE 'ba_factor'.
001200         88  CL-IS-QMD-FACTOR            VALUE 'qmd_factor'.
001300         88  CL-IS-TPA-FACTOR            VALUE 'tpa_factor'.
001400         88  CL-IS-PULP-FACTOR           VALUE 'pulp_factor'.
001500         88  CL-IS-CNS-FACTOR            VALUE 'cns_factor'.
001600         88  CL-IS-SAW-FACTOR            VALUE 'saw_factor'.
001700         88  CL-IS-EXPORT-FACTOR         VALUE 'export_factor'.
001800     05  CL-FACTOR-VALUE         PIC S9(03)V9(04).
001900     05  FILLER                  PIC X(53).
002000*----------------------------------------------------------------*
002100 01  CALIBRATION-TABLE-SIZE      PIC S9(03) USAGE IS COMP VALUE 0.
002200 01  CALIBRATION-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
002300 01  CL-CALIBRATION-TABLE.
002400     05  TBL-CALIBRATION OCCURS 0 TO 500 TIMES
002500         DEPENDING ON CALIBRATION-TABLE-SIZE
002600         INDEXED BY CL-INDEX.
002700         10  TBL-CL-GROUP        PIC X(08).
002800         10  TBL-CL-FACTOR-NAME  PIC X(12).
002900         10  TBL-CL-FACTOR-VALUE PIC S9(03)V9(04).
003000*----------------------------------------------------------------*
