000100*===============================================================*
000200* PROGRAM NAME:    CANVAL1
000300* ORIGINAL AUTHOR: R L PETTIBONE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R PETTIBONE     CREATED FOR TIMBER CRUISE INTAKE.      RLP1001
000900* 09/14/89 R PETTIBONE     ADDED TOP-DIB AND DEFECT WARNINGS.     RLP1044
001000* 02/02/91 T HOLLOWAY      MM/DD/YYYY CRUISE DATE RESTATED TO     THL1187
001100*                          YYYY-MM-DD PER FOREST-DATA REQUEST.
001200* 07/19/93 T HOLLOWAY      DISTINCT STAND LIST ADDED TO REPORT.   THL1362
001300* 11/30/98 J MCADOO        Y2K - CENTURY WINDOW ADDED TO DATE     JMC1998
001400*                          NORMALIZATION, CRUISE-DATE-YEAR NOW
001500*                          FULL 4 DIGITS ON EVERY OUTPUT ROW.
001600* 04/06/99 J MCADOO        REQUEST 4471 - VALIDATE CONTRACT ROWS  JMC4471
001700*                          ON THE WAY IN, NOT JUST TREE DATA.
001800* 01/17/02 J MCADOO        REQUEST 5108 - CANONICAL SPECIES-GROUP JMC5108
001900*                          FIELD ADDED FOR CANAGG1 CALIBRATION.
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  CANVAL1.
002300 AUTHOR. R L PETTIBONE.
002400 INSTALLATION. CANOPY FOREST DATA CENTER.
002500 DATE-WRITTEN. 03/11/88.
002600 DATE-COMPILED. 01/17/02.
002700 SECURITY. NON-CONFIDENTIAL.
002800*===============================================================*
002900* CANVAL1 READS THE RAW TREE-CRUISE FILE AND THE IMPORT CONTRACT
003000* THAT GOVERNS IT, NORMALIZES EACH TREE ROW, CHECKS IT AGAINST
003100* THE FOREST-DATA VALIDATION RULES, AND WRITES THREE OUTPUTS -
003200* THE NORMALIZED TREE FILE, THE CANONICAL TREE FILE HANDED TO
003300* CANAGG1, AND THE IMPORT REPORT READ BY THE CRUISE FORESTER.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000*---------------------------------------------------------------*
004100 OBJECT-COMPUTER. IBM-3081.
004200*---------------------------------------------------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-DIGIT-CLASS IS '0' THRU '9'.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT RAW-TREE-FILE ASSIGN TO RAWTREE
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS RAW-TREE-STATUS.
005300*
005400     SELECT IMPORT-CONTRACT-FILE ASSIGN TO IMPCTL
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS IMPORT-CONTRACT-STATUS.
005700*
005800     SELECT NORMALIZED-TREE-FILE ASSIGN TO NORMTREE
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS NORMALIZED-TREE-STATUS.
006100*
006200     SELECT CANONICAL-TREE-FILE ASSIGN TO CANTREE
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS CANONICAL-TREE-STATUS.
006500*
006600     SELECT IMPORT-REPORT-FILE ASSIGN TO IMPRPT
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS IMPORT-REPORT-STATUS.
006900*===============================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*---------------------------------------------------------------*
007300 FD  RAW-TREE-FILE.
007400     COPY CANRAW REPLACING RT-TREE-RECORD BY RT-RAW-RECORD.
007500*---------------------------------------------------------------*
007600 FD  IMPORT-CONTRACT-FILE.
007700     COPY CANCTL.
007800*---------------------------------------------------------------*
007900 FD  NORMALIZED-TREE-FILE.
008000     COPY CANRAW REPLACING RT-TREE-RECORD BY RT-NORM-RECORD.
008100*---------------------------------------------------------------*
008200 FD  CANONICAL-TREE-FILE.
008300     COPY CANTREE REPLACING CT-TREE-RECORD BY CT-CANON-RECORD.
008400*---------------------------------------------------------------*
008500 FD  IMPORT-REPORT-FILE.
008600     COPY CANIMP.
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900*---------------------------------------------------------------*
009000 01  WS-SWITCHES-MISC-FIELDS.
009100     05  RAW-TREE-STATUS             PIC X(02).
009200         88  RAW-TREE-OK                      VALUE '00'.
009300         88  RAW-TREE-EOF                     VALUE '10'.
009400     05  IMPORT-CONTRACT-STATUS      PIC X(02).
009500         88  IMPORT-CONTRACT-OK               VALUE '00'.
009600         88  IMPORT-CONTRACT-EOF              VALUE '10'.
009700     05  NORMALIZED-TREE-STATUS      PIC X(02).
009800         88  NORMALIZED-TREE-OK               VALUE '00'.
009900     05  CANONICAL-TREE-STATUS       PIC X(02).
010000         88  CANONICAL-TREE-OK                VALUE '00'.
010100     05  IMPORT-REPORT-STATUS        PIC X(02).
010200         88  IMPORT-REPORT-OK                 VALUE '00'.
010300     05  FILLER                      PIC X(01).
010400*---------------------------------------------------------------*
010500*    WORKING RECORD FOR THE TREE ROW CURRENTLY BEING NORMALIZED
010600*    AND VALIDATED.  READ INTO RT-RAW-RECORD, MOVED HERE, THEN
010700*    MOVED BACK OUT TO RT-NORM-RECORD FOR THE NORMALIZED FILE.
010800*---------------------------------------------------------------*
010900 COPY CANRAW REPLACING RT-TREE-RECORD BY WS-TREE-RECORD.
011000*---------------------------------------------------------------*
011100*    WORKING RECORD FOR THE IMPORT-REPORT LINE BEING BUILT, MOVED
011200*    TO IR-REPORT-RECORD JUST BEFORE THE WRITE.
011300*---------------------------------------------------------------*
011400 COPY CANIMP REPLACING IR-REPORT-RECORD BY WS-REPORT-LINE.
011500*---------------------------------------------------------------*
011600*    THE IMPORT CONTRACT, LOADED ONCE AT START-UP.
011700*---------------------------------------------------------------*
011800 01  REQUIRED-TABLE-SIZE             PIC S9(03) USAGE IS COMP
011900                                      VALUE 0.
012000 01  REQUIRED-TABLE-INDEX            PIC S9(03) USAGE IS COMP.
012100 01  REQUIRED-COLUMN-TABLE.
012200     05  TBL-REQUIRED OCCURS 0 TO 10 TIMES
012300         DEPENDING ON REQUIRED-TABLE-SIZE
012400         INDEXED BY REQ-INDEX.
012500         10  TBL-REQUIRED-COLUMN     PIC X(15).
012600*
012700 01  MAPPING-TABLE-SIZE              PIC S9(03) USAGE IS COMP
012800                                      VALUE 0.
012900 01  MAPPING-TABLE-INDEX             PIC S9(03) USAGE IS COMP.
013000 01  MAPPING-TABLE.
013100     05  TBL-MAPPING OCCURS 0 TO 15 TIMES
013200         DEPENDING ON MAPPING-TABLE-SIZE
013300         INDEXED BY MAP-INDEX.
013400         10  TBL-MAP-CANON-NAME      PIC X(15).
013500         10  TBL-MAP-SOURCE-NAME     PIC X(15).
013600*
013700 01  WS-FLAG-SWITCHES.
013800     05  WS-STRIP-WHITESPACE-SW      PIC X(01) VALUE 'N'.
013900         88  WS-STRIP-WHITESPACE             VALUE 'Y'.
014000     05  WS-UPPER-SPECIES-SW         PIC X(01) VALUE 'N'.
014100         88  WS-UPPER-SPECIES                 VALUE 'Y'.
014200     05  FILLER                      PIC X(01).
014300*---------------------------------------------------------------*
014400*    STATIC TABLE OF THE TEN RAW-RECORD COLUMN NAMES THE FOREST
014500*    DATA GROUP MAY NAME IN A REQUIRED-COLUMN CONTRACT ROW.  A
014600*    CONTRACT ROW NAMING ANYTHING ELSE IS A CONFIGURATION ERROR.
014700*---------------------------------------------------------------*
014800 01  WS-KNOWN-COLUMNS-LITERAL.
014900     05  FILLER              PIC X(15) VALUE 'STAND-ID'.
015000     05  FILLER              PIC X(15) VALUE 'PLOT-ID'.
015100     05  FILLER              PIC X(15) VALUE 'TREE-NO'.
015200     05  FILLER              PIC X(15) VALUE 'SPECIES'.
015300     05  FILLER              PIC X(15) VALUE 'DBH'.
015400     05  FILLER              PIC X(15) VALUE 'TOP-DIB'.
015500     05  FILLER              PIC X(15) VALUE 'DEFECT'.
015600     05  FILLER              PIC X(15) VALUE 'STAND-ACRES'.
015700     05  FILLER              PIC X(15) VALUE 'CRUISE-TYPE'.
015800     05  FILLER              PIC X(15) VALUE 'CRUISE-DATE'.
015900 01  WS-KNOWN-COLUMNS REDEFINES WS-KNOWN-COLUMNS-LITERAL.
016000     05  WS-KNOWN-COLUMN OCCURS 10 TIMES PIC X(15).
016100 01  WS-KNOWN-TABLE-INDEX            PIC S9(03) USAGE IS COMP.
016200*---------------------------------------------------------------*
016300*    DISTINCT STAND-ID TABLE, HELD IN ASCENDING ORDER AS ROWS
016400*    ARE READ - INSERTED IN PLACE RATHER THAN SORTED AFTERWARD.
016500*---------------------------------------------------------------*
016600 01  DISTINCT-TABLE-SIZE             PIC S9(03) USAGE IS COMP
016700                                      VALUE 0.
016800 01  DISTINCT-TABLE-INDEX            PIC S9(03) USAGE IS COMP.
016900 01  DISTINCT-STAND-TABLE.
017000     05  TBL-DISTINCT-STAND OCCURS 0 TO 300 TIMES
017100         DEPENDING ON DISTINCT-TABLE-SIZE
017200         INDEXED BY DIST-INDEX.
017300         10  TBL-DISTINCT-STAND-ID   PIC X(10).
017400 01  WS-DISTINCT-FOUND-SW            PIC X(01).
017500     88  WS-DISTINCT-FOUND                    VALUE 'Y'.
017600 01  WS-COLUMN-FOUND-SW              PIC X(01).
017700     88  WS-COLUMN-FOUND                      VALUE 'Y'.
017800*---------------------------------------------------------------*
017900*    SMALL SHARED WORK FIELDS FOR THE LEADING-SPACE TRIM ROUTINE
018000*    - ONE PAIR OF SCRATCH FIELDS REUSED FOR EACH TEXT FIELD.
018100*---------------------------------------------------------------*
018200 01  WS-TRIM-WORK-FIELDS.
018300     05  WS-TRIM-IN                  PIC X(15).
018400     05  WS-TRIM-OUT                 PIC X(15) VALUE SPACES.
018500     05  WS-TRIM-LEAD-COUNT          PIC S9(03) USAGE IS COMP.
018600     05  WS-TRIM-START-POS           PIC S9(03) USAGE IS COMP.
018700*---------------------------------------------------------------*
018800*    SCRATCH HOLD FOR THE THREE DATE COMPONENTS WHILE THE SLASH
018900*    DATE IS BEING RESTATED - RT-CRUISE-DATE IS THE STRING
019000*    TARGET AND CANNOT ALSO BE READ FROM AT THE SAME TIME.
019100*---------------------------------------------------------------*
019200 01  WS-DATE-SCRATCH-FIELDS.
019300     05  WS-DATE-YEAR-SCR            PIC X(04).
019400     05  WS-DATE-MONTH-SCR           PIC X(02).
019500     05  WS-DATE-DAY-SCR             PIC X(02).
019600*        NUMERIC VIEW OF THE SAME THREE FIELDS - NOT USED TODAY,
019700*        KEPT FROM THE 4471 WORK IN CASE A NUMERIC RANGE COMPARE
019800*        ON THE RESTATED DATE IS EVER WANTED.
019900 01  WS-DATE-SCRATCH-NUMERIC REDEFINES WS-DATE-SCRATCH-FIELDS
020000                                     PIC 9(08).
020100*---------------------------------------------------------------*
020200*    FINDING-PRESENT SWITCHES - EACH FINDING IS REPORTED ONCE
020300*    PER FILE, THE FIRST TIME IT IS SEEN, NOT ONCE PER TREE ROW.
020400*---------------------------------------------------------------*
020500 01  WS-FINDING-SWITCHES.
020600     05  WS-ERR-MISSING-COL-SW       PIC X(01) VALUE 'N'.
020700         88  WS-ERR-MISSING-COL               VALUE 'Y'.
020800     05  WS-ERR-BAD-ACRES-SW         PIC X(01) VALUE 'N'.
020900         88  WS-ERR-BAD-ACRES                 VALUE 'Y'.
021000     05  WS-WARN-DBH-RANGE-SW        PIC X(01) VALUE 'N'.
021100         88  WS-WARN-DBH-RANGE                VALUE 'Y'.
021200     05  WS-WARN-TOPDIB-SW           PIC X(01) VALUE 'N'.
021300         88  WS-WARN-TOPDIB                    VALUE 'Y'.
021400     05  WS-WARN-DEFECT-SW           PIC X(01) VALUE 'N'.
021500         88  WS-WARN-DEFECT                    VALUE 'Y'.
021600     05  WS-WARN-CRUISETYPE-SW       PIC X(01) VALUE 'N'.
021700         88  WS-WARN-CRUISETYPE                VALUE 'Y'.
021800     05  FILLER                      PIC X(01).
021900*---------------------------------------------------------------*
022000 01  WS-COUNTERS.
022100     05  WS-ROW-COUNT                PIC S9(07) USAGE IS COMP
022200                                      VALUE 0.
022300     05  WS-ERROR-COUNT              PIC S9(03) USAGE IS COMP
022400                                      VALUE 0.
022500     05  WS-WARNING-COUNT            PIC S9(03) USAGE IS COMP
022600                                      VALUE 0.
022700     05  FILLER                      PIC X(01).
022800*---------------------------------------------------------------*
022900 01  WS-MISSING-COLUMN-TEXT          PIC X(72).
023000*        SPLIT VIEW OF THE MESSAGE TEXT - LEFTOVER FROM WHEN THE
023100*        IMPORT REPORT RAN 36 COLUMNS NARROWER, KEPT IN CASE THE
023200*        REPORT WIDTH IS EVER CUT BACK.
023300 01  WS-MISSING-COLUMN-HALVES REDEFINES WS-MISSING-COLUMN-TEXT.
023400     05  WS-MISSING-COLUMN-LEFT      PIC X(36).
023500     05  WS-MISSING-COLUMN-RIGHT     PIC X(36).
023600 01  WS-BAD-COLUMN-NAME              PIC X(15).
023700*===============================================================*
023800 PROCEDURE DIVISION.
023900*---------------------------------------------------------------*
024000 0000-MAIN-PARAGRAPH.
024100*---------------------------------------------------------------*
024200     PERFORM 1000-INITIALIZE.
024300     PERFORM 1100-LOAD-CONTRACT
024400         UNTIL IMPORT-CONTRACT-EOF.
024500     PERFORM 1200-VALIDATE-REQUIRED-COLUMNS
024600         VARYING REQ-INDEX FROM 1 BY 1
024700         UNTIL REQ-INDEX > REQUIRED-TABLE-SIZE.
024800     PERFORM 2000-PROCESS-TREE-RECORDS
024900         UNTIL RAW-TREE-EOF.
025000     PERFORM 9000-WRITE-IMPORT-REPORT.
025100     PERFORM 3000-CLOSE-FILES.
025200     PERFORM 9900-SET-RETURN-CODE.
025300     GOBACK.
025400*---------------------------------------------------------------*
025500 1000-INITIALIZE.
025600*---------------------------------------------------------------*
025700     OPEN INPUT  RAW-TREE-FILE, IMPORT-CONTRACT-FILE.
025800     OPEN OUTPUT NORMALIZED-TREE-FILE, CANONICAL-TREE-FILE,
025900                 IMPORT-REPORT-FILE.
026000     IF NOT RAW-TREE-OK
026100         DISPLAY 'CANVAL1 - RAW TREE FILE STATUS: ',
026200             RAW-TREE-STATUS.
026300     IF NOT IMPORT-CONTRACT-OK
026400         DISPLAY 'CANVAL1 - IMPORT CONTRACT STATUS: ',
026500             IMPORT-CONTRACT-STATUS.
026600     READ IMPORT-CONTRACT-FILE
026700         AT END
026800             SET IMPORT-CONTRACT-EOF TO TRUE.
026900     READ RAW-TREE-FILE
027000         AT END
027100             SET RAW-TREE-EOF TO TRUE.
027200*---------------------------------------------------------------*
027300 1100-LOAD-CONTRACT.
027400*---------------------------------------------------------------*
027500     EVALUATE TRUE
027600         WHEN IC-IS-REQUIRED-ROW
027700             ADD 1 TO REQUIRED-TABLE-SIZE
027800             MOVE IC-REQUIRED-COLUMN
027900                 TO TBL-REQUIRED-COLUMN(REQUIRED-TABLE-SIZE)
028000         WHEN IC-IS-FLAG-ROW
028100             IF IC-FLAG-NAME(1:16) = 'STRIP_WHITESPACE'
028200                 IF IC-FLAG-ON
028300                     SET WS-STRIP-WHITESPACE TO TRUE
028400                 END-IF
028500             END-IF
028600             IF IC-FLAG-NAME(1:19) = 'UPPER_SPECIES_CODES'
028700                 IF IC-FLAG-ON
028800                     SET WS-UPPER-SPECIES TO TRUE
028900                 END-IF
029000             END-IF
029100         WHEN IC-IS-MAPPING-ROW
029200             ADD 1 TO MAPPING-TABLE-SIZE
029300             MOVE IC-MAP-CANON-NAME
029400                 TO TBL-MAP-CANON-NAME(MAPPING-TABLE-SIZE)
029500             MOVE IC-MAP-SOURCE-NAME
029600                 TO TBL-MAP-SOURCE-NAME(MAPPING-TABLE-SIZE)
029700     END-EVALUATE.
029800     READ IMPORT-CONTRACT-FILE
029900         AT END
030000             SET IMPORT-CONTRACT-EOF TO TRUE.
030100*---------------------------------------------------------------*
030200 1200-VALIDATE-REQUIRED-COLUMNS.
030300*---------------------------------------------------------------*
030400     MOVE TBL-REQUIRED-COLUMN(REQ-INDEX) TO WS-BAD-COLUMN-NAME.
030500     MOVE 'N' TO WS-COLUMN-FOUND-SW.
030600     PERFORM 1210-CHECK-KNOWN-COLUMN
030700         VARYING WS-KNOWN-TABLE-INDEX FROM 1 BY 1
030800         UNTIL WS-KNOWN-TABLE-INDEX > 10.
030900     IF NOT WS-COLUMN-FOUND
031000         SET WS-ERR-MISSING-COL TO TRUE
031100         STRING 'Missing required column: ' DELIMITED BY SIZE
031200             WS-BAD-COLUMN-NAME DELIMITED BY SIZE
031300             INTO WS-MISSING-COLUMN-TEXT.
031400*---------------------------------------------------------------*
031500 1210-CHECK-KNOWN-COLUMN.
031600*---------------------------------------------------------------*
031700     IF WS-BAD-COLUMN-NAME = WS-KNOWN-COLUMN(WS-KNOWN-TABLE-INDEX)
031800         SET WS-COLUMN-FOUND TO TRUE
031900         MOVE 11 TO WS-KNOWN-TABLE-INDEX.
032000*---------------------------------------------------------------*
032100 2000-PROCESS-TREE-RECORDS.
032200*---------------------------------------------------------------*
032300     ADD 1 TO WS-ROW-COUNT.
032400     MOVE CORRESPONDING RT-RAW-RECORD TO WS-TREE-RECORD.
032500     PERFORM 2100-NORMALIZE-RECORD.
032600     PERFORM 2200-VALIDATE-RECORD.
032700     PERFORM 2300-ADD-DISTINCT-STAND.
032800     PERFORM 2400-WRITE-NORMALIZED-RECORD.
032900     PERFORM 2500-WRITE-CANONICAL-RECORD.
033000     READ RAW-TREE-FILE
033100         AT END
033200             SET RAW-TREE-EOF TO TRUE.
033300*---------------------------------------------------------------*
033400 2100-NORMALIZE-RECORD.
033500*---------------------------------------------------------------*
033600     IF WS-STRIP-WHITESPACE
033700         MOVE RT-STAND-ID OF WS-TREE-RECORD TO WS-TRIM-IN
033800         PERFORM 2110-TRIM-LEADING-SPACES
033900         MOVE WS-TRIM-OUT(1:10) TO RT-STAND-ID OF WS-TREE-RECORD
034000         MOVE RT-PLOT-ID OF WS-TREE-RECORD TO WS-TRIM-IN
034100         PERFORM 2110-TRIM-LEADING-SPACES
034200         MOVE WS-TRIM-OUT(1:10) TO RT-PLOT-ID OF WS-TREE-RECORD
034300         MOVE RT-SPECIES OF WS-TREE-RECORD TO WS-TRIM-IN
034400         PERFORM 2110-TRIM-LEADING-SPACES
034500         MOVE WS-TRIM-OUT(1:8) TO RT-SPECIES OF WS-TREE-RECORD.
034600     IF WS-UPPER-SPECIES
034700         INSPECT RT-SPECIES OF WS-TREE-RECORD
034800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034900                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035000     PERFORM 2120-NORMALIZE-CRUISE-DATE.
035100*---------------------------------------------------------------*
035200 2110-TRIM-LEADING-SPACES.
035300*---------------------------------------------------------------*
035400     MOVE SPACES TO WS-TRIM-OUT.
035500     MOVE 0 TO WS-TRIM-LEAD-COUNT.
035600     INSPECT WS-TRIM-IN TALLYING WS-TRIM-LEAD-COUNT
035700         FOR LEADING SPACE.
035800     IF WS-TRIM-LEAD-COUNT > 0 AND WS-TRIM-LEAD-COUNT < 15
035900         COMPUTE WS-TRIM-START-POS = WS-TRIM-LEAD-COUNT + 1
036000         MOVE WS-TRIM-IN(WS-TRIM-START-POS:) TO WS-TRIM-OUT
036100     ELSE
036200         IF WS-TRIM-LEAD-COUNT < 15
036300             MOVE WS-TRIM-IN TO WS-TRIM-OUT.
036400*---------------------------------------------------------------*
036500*    2/2/91 - RESTATE MM/DD/YYYY TO YYYY-MM-DD.  11/30/98 - THE
036600*    CENTURY WINDOW BELOW WAS ADDED FOR Y2K - CRUISE CREWS STILL
036700*    WRITE A 2-DIGIT YEAR ON PAPER TALLIES SOME YEARS.
036800*---------------------------------------------------------------*
036900 2120-NORMALIZE-CRUISE-DATE.
037000*---------------------------------------------------------------*
037100     IF (RT-CRUISE-DATE OF WS-TREE-RECORD) (5:1) = '-'
037200         CONTINUE
037300     ELSE
037400         IF RT-CDS-SEP1 OF WS-TREE-RECORD = '/' AND
037500            RT-CDS-SEP2 OF WS-TREE-RECORD = '/'
037600             PERFORM 2121-RESTATE-SLASH-DATE
037700         ELSE
037800             MOVE SPACES TO RT-CRUISE-DATE OF WS-TREE-RECORD.
037900*---------------------------------------------------------------*
038000*    2-DIGIT CRUISE YEARS ARE WINDOWED HERE - BELOW 50 IS 20XX,
038100*    50 AND ABOVE IS 19XX.  ADDED WITH THE OTHER Y2K CHANGES.
038200*---------------------------------------------------------------*
038300 2121-RESTATE-SLASH-DATE.
038400*---------------------------------------------------------------*
038500     MOVE RT-CDS-MONTH OF WS-TREE-RECORD TO WS-DATE-MONTH-SCR.
038600     MOVE RT-CDS-DAY OF WS-TREE-RECORD TO WS-DATE-DAY-SCR.
038700     IF (RT-CDS-YEAR OF WS-TREE-RECORD) (1:2) = '19' OR
038800        (RT-CDS-YEAR OF WS-TREE-RECORD) (1:2) = '20'
038900         MOVE RT-CDS-YEAR OF WS-TREE-RECORD TO WS-DATE-YEAR-SCR
039000     ELSE
039100         MOVE (RT-CDS-YEAR OF WS-TREE-RECORD) (1:2)
039200             TO WS-TRIM-IN(1:2)
039300         IF WS-TRIM-IN(1:2) < '50'
039400             STRING '20' DELIMITED BY SIZE
039500                 WS-TRIM-IN(1:2) DELIMITED BY SIZE
039600                 INTO WS-DATE-YEAR-SCR
039700         ELSE
039800             STRING '19' DELIMITED BY SIZE
039900                 WS-TRIM-IN(1:2) DELIMITED BY SIZE
040000                 INTO WS-DATE-YEAR-SCR.
040100     STRING WS-DATE-YEAR-SCR DELIMITED BY SIZE
040200            '-' DELIMITED BY SIZE
040300            WS-DATE-MONTH-SCR DELIMITED BY SIZE
040400            '-' DELIMITED BY SIZE
040500            WS-DATE-DAY-SCR DELIMITED BY SIZE
040600            INTO RT-CRUISE-DATE OF WS-TREE-RECORD.
040700*---------------------------------------------------------------*
040800 2200-VALIDATE-RECORD.
040900*---------------------------------------------------------------*
041000     IF RT-STAND-ACRES OF WS-TREE-RECORD NOT > 0
041100         SET WS-ERR-BAD-ACRES TO TRUE.
041200     IF RT-DBH OF WS-TREE-RECORD < 1.0 OR
041300        RT-DBH OF WS-TREE-RECORD > 60.0
041400         SET WS-WARN-DBH-RANGE TO TRUE.
041500     IF RT-TOP-DIB OF WS-TREE-RECORD > RT-DBH OF WS-TREE-RECORD
041600         SET WS-WARN-TOPDIB TO TRUE.
041700     IF RT-DEFECT-PCT OF WS-TREE-RECORD < 0 OR
041800        RT-DEFECT-PCT OF WS-TREE-RECORD > 100
041900         SET WS-WARN-DEFECT TO TRUE.
042000     IF RT-CRUISE-TYPE OF WS-TREE-RECORD NOT = 'Plot ' AND
042100        RT-CRUISE-TYPE OF WS-TREE-RECORD NOT = 'Point'
042200         SET WS-WARN-CRUISETYPE TO TRUE.
042300*---------------------------------------------------------------*
042400 2300-ADD-DISTINCT-STAND.
042500*---------------------------------------------------------------*
042600     MOVE 'N' TO WS-DISTINCT-FOUND-SW.
042700     PERFORM 2305-CHECK-DISTINCT-SLOT
042800         VARYING DIST-INDEX FROM 1 BY 1
042900         UNTIL DIST-INDEX > DISTINCT-TABLE-SIZE
043000         OR WS-DISTINCT-FOUND.
043100     IF NOT WS-DISTINCT-FOUND
043200         ADD 1 TO DISTINCT-TABLE-SIZE
043300         MOVE RT-STAND-ID OF WS-TREE-RECORD
043400             TO TBL-DISTINCT-STAND-ID(DISTINCT-TABLE-SIZE).
043500*---------------------------------------------------------------*
043600 2305-CHECK-DISTINCT-SLOT.
043700*---------------------------------------------------------------*
043800     IF TBL-DISTINCT-STAND-ID(DIST-INDEX) =
043900             RT-STAND-ID OF WS-TREE-RECORD
044000         SET WS-DISTINCT-FOUND TO TRUE
044100     ELSE
044200         IF TBL-DISTINCT-STAND-ID(DIST-INDEX) >
044300                 RT-STAND-ID OF WS-TREE-RECORD
044400             SET WS-DISTINCT-FOUND TO TRUE
044500             PERFORM 2310-INSERT-DISTINCT-STAND.
044600*---------------------------------------------------------------*
044700*    SHIFT THE TABLE RIGHT ONE SLOT FROM THE BOTTOM UP TO THE
044800*    INSERTION POINT SO THE STAND LIST STAYS IN ORDER AS WE GO -
044900*    SAME METHOD THE OLD CLAIM-TABLE INSERT USED ON UNEMREAD.
045000*---------------------------------------------------------------*
045100 2310-INSERT-DISTINCT-STAND.
045200*---------------------------------------------------------------*
045300     ADD 1 TO DISTINCT-TABLE-SIZE.
045400     SET DISTINCT-TABLE-INDEX TO DISTINCT-TABLE-SIZE.
045500     PERFORM 2311-SHIFT-DISTINCT-SLOT
045600         UNTIL DISTINCT-TABLE-INDEX = DIST-INDEX.
045700     MOVE RT-STAND-ID OF WS-TREE-RECORD
045800         TO TBL-DISTINCT-STAND-ID(DIST-INDEX).
045900*---------------------------------------------------------------*
046000 2311-SHIFT-DISTINCT-SLOT.
046100*---------------------------------------------------------------*
046200     MOVE TBL-DISTINCT-STAND-ID(DISTINCT-TABLE-INDEX - 1)
046300         TO TBL-DISTINCT-STAND-ID(DISTINCT-TABLE-INDEX).
046400     SUBTRACT 1 FROM DISTINCT-TABLE-INDEX.
046500*---------------------------------------------------------------*
046600 2400-WRITE-NORMALIZED-RECORD.
046700*---------------------------------------------------------------*
046800     MOVE CORRESPONDING WS-TREE-RECORD TO RT-NORM-RECORD.
046900     WRITE RT-NORM-RECORD.
047000*---------------------------------------------------------------*
047100*    CANONICAL FIELDS ARE REMAPPED FROM THE RAW FIELDS THROUGH
047200*    THE CONTRACT'S MAPPING ROWS - AN UNMAPPED CANONICAL FIELD
047300*    IS LEFT BLANK, PER THE FOREST-DATA IMPORT CONTRACT SPEC.
047400*---------------------------------------------------------------*
047500 2500-WRITE-CANONICAL-RECORD.
047600*---------------------------------------------------------------*
047700     MOVE SPACES TO CT-CANON-RECORD.
047800     PERFORM 2510-MAP-FIELD
047900         VARYING MAP-INDEX FROM 1 BY 1
048000         UNTIL MAP-INDEX > MAPPING-TABLE-SIZE.
048100     WRITE CT-CANON-RECORD.
048200*---------------------------------------------------------------*
048300*    ONLY THE FIVE CANONICAL FIELDS CANAGG1 NEEDS ARE CARRIED -
048400*    ANY OTHER CANON NAME IN THE CONTRACT IS SIMPLY IGNORED HERE.
048500*---------------------------------------------------------------*
048600 2510-MAP-FIELD.
048700*---------------------------------------------------------------*
048800     IF TBL-MAP-CANON-NAME(MAP-INDEX) (1:8) = 'STAND_ID' OR
048900        TBL-MAP-CANON-NAME(MAP-INDEX) (1:8) = 'STAND-ID'
049000         MOVE RT-STAND-ID OF WS-TREE-RECORD TO CT-STAND-ID.
049100     IF TBL-MAP-CANON-NAME(MAP-INDEX) (1:5) = 'ACRES'
049200         MOVE RT-STAND-ACRES OF WS-TREE-RECORD TO CT-ACRES.
049300     IF TBL-MAP-CANON-NAME(MAP-INDEX) (1:11) = 'CALSPECIES ' OR
049400        TBL-MAP-CANON-NAME(MAP-INDEX) (1:11) = 'CAL-SPECIES' OR
049500        TBL-MAP-CANON-NAME(MAP-INDEX) (1:11) = 'CAL_SPECIES'
049600         MOVE RT-SPECIES OF WS-TREE-RECORD TO CT-CAL-SPECIES
049700     ELSE
049800         IF TBL-MAP-CANON-NAME(MAP-INDEX) (1:7) = 'SPECIES'
049900             MOVE RT-SPECIES OF WS-TREE-RECORD TO CT-SPECIES.
050000     IF TBL-MAP-CANON-NAME(MAP-INDEX) (1:6) = 'DBH_IN' OR
050100        TBL-MAP-CANON-NAME(MAP-INDEX) (1:6) = 'DBH-IN'
050200         MOVE RT-DBH OF WS-TREE-RECORD TO CT-DBH-IN.
050300*---------------------------------------------------------------*
050400 2600-BUILD-FINDING-LINE.
050500*---------------------------------------------------------------*
050600     MOVE SPACES TO WS-REPORT-LINE.
050700     SET IR-IS-FINDING-ROW OF WS-REPORT-LINE TO TRUE.
050800*---------------------------------------------------------------*
050900 3000-CLOSE-FILES.
051000*---------------------------------------------------------------*
051100     CLOSE   RAW-TREE-FILE,
051200             IMPORT-CONTRACT-FILE,
051300             NORMALIZED-TREE-FILE,
051400             CANONICAL-TREE-FILE,
051500             IMPORT-REPORT-FILE.
051600*---------------------------------------------------------------*
051700*    ONE COUNT ROW, THEN ONE LINE ROW PER FINDING THAT WAS SEEN
051800*    AT LEAST ONCE, THEN ONE STAND ROW PER DISTINCT STAND-ID -
051900*    ALREADY IN ASCENDING ORDER FROM 2300-ADD-DISTINCT-STAND.
052000*---------------------------------------------------------------*
052100 9000-WRITE-IMPORT-REPORT.
052200*---------------------------------------------------------------*
052300     IF WS-ERR-MISSING-COL
052400         ADD 1 TO WS-ERROR-COUNT.
052500     IF WS-ERR-BAD-ACRES
052600         ADD 1 TO WS-ERROR-COUNT.
052700     IF WS-WARN-DBH-RANGE
052800         ADD 1 TO WS-WARNING-COUNT.
052900     IF WS-WARN-TOPDIB
053000         ADD 1 TO WS-WARNING-COUNT.
053100     IF WS-WARN-DEFECT
053200         ADD 1 TO WS-WARNING-COUNT.
053300     IF WS-WARN-CRUISETYPE
053400         ADD 1 TO WS-WARNING-COUNT.
053500     MOVE SPACES TO WS-REPORT-LINE.
053600     SET IR-IS-COUNT-ROW OF WS-REPORT-LINE TO TRUE.
053700     MOVE WS-ROW-COUNT TO IR-ROW-COUNT OF WS-REPORT-LINE.
053800     MOVE WS-ERROR-COUNT TO IR-ERROR-COUNT OF WS-REPORT-LINE.
053900     MOVE WS-WARNING-COUNT TO IR-WARNING-COUNT OF WS-REPORT-LINE.
054000     MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD.
054100     WRITE IR-REPORT-RECORD.
054200     IF WS-ERR-MISSING-COL
054300         PERFORM 2600-BUILD-FINDING-LINE
054400         MOVE 'ERROR  ' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
054500         MOVE WS-MISSING-COLUMN-TEXT
054600             TO IR-FINDING-TEXT OF WS-REPORT-LINE
054700         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
054800         WRITE IR-REPORT-RECORD.
054900     IF WS-ERR-BAD-ACRES
055000         PERFORM 2600-BUILD-FINDING-LINE
055100         MOVE 'ERROR  ' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
055200         MOVE 'Stand acres must be greater than zero'
055300             TO IR-FINDING-TEXT OF WS-REPORT-LINE
055400         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
055500         WRITE IR-REPORT-RECORD.
055600     IF WS-WARN-DBH-RANGE
055700         PERFORM 2600-BUILD-FINDING-LINE
055800         MOVE 'WARNING' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
055900         MOVE 'DBH outside expected 1-60 inch range'
056000             TO IR-FINDING-TEXT OF WS-REPORT-LINE
056100         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
056200         WRITE IR-REPORT-RECORD.
056300     IF WS-WARN-TOPDIB
056400         PERFORM 2600-BUILD-FINDING-LINE
056500         MOVE 'WARNING' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
056600         MOVE 'Top DIB greater than DBH on one or more rows'
056700             TO IR-FINDING-TEXT OF WS-REPORT-LINE
056800         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
056900         WRITE IR-REPORT-RECORD.
057000     IF WS-WARN-DEFECT
057100         PERFORM 2600-BUILD-FINDING-LINE
057200         MOVE 'WARNING' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
057300         MOVE 'Defect percent outside expected 0-100 range'
057400             TO IR-FINDING-TEXT OF WS-REPORT-LINE
057500         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
057600         WRITE IR-REPORT-RECORD.
057700     IF WS-WARN-CRUISETYPE
057800         PERFORM 2600-BUILD-FINDING-LINE
057900         MOVE 'WARNING' TO IR-FINDING-SEVERITY OF WS-REPORT-LINE
058000         MOVE 'Cruise type not one of Plot or Point'
058100             TO IR-FINDING-TEXT OF WS-REPORT-LINE
058200         MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD
058300         WRITE IR-REPORT-RECORD.
058400     PERFORM 9010-WRITE-STAND-LIST
058500         VARYING DIST-INDEX FROM 1 BY 1
058600         UNTIL DIST-INDEX > DISTINCT-TABLE-SIZE.
058700*---------------------------------------------------------------*
058800 9010-WRITE-STAND-LIST.
058900*---------------------------------------------------------------*
059000     MOVE SPACES TO WS-REPORT-LINE.
059100     SET IR-IS-STAND-ROW OF WS-REPORT-LINE TO TRUE.
059200     MOVE TBL-DISTINCT-STAND-ID(DIST-INDEX)
059300         TO IR-STAND-ID OF WS-REPORT-LINE.
059400     MOVE CORRESPONDING WS-REPORT-LINE TO IR-REPORT-RECORD.
059500     WRITE IR-REPORT-RECORD.
059600*---------------------------------------------------------------*
059700 9900-SET-RETURN-CODE.
059800*---------------------------------------------------------------*
059900     IF WS-ERROR-COUNT > 0
060000         MOVE 8 TO RETURN-CODE
060100     ELSE
060200         MOVE 0 TO RETURN-CODE.
