000100*----------------------------------------------------------------*
000200* CANEVT  -  HARVEST-EVENT AND CASH-FLOW LAYOUTS.                *
000300* EV- IS THE EXTERNAL EVENTS FILE (WHEN THE OWNER SUPPLIES TRACT  *
000400* TOTALS INSTEAD OF LETTING US GENERATE THEM).  CF- IS THE        *
000500* CASH-FLOW ROW CANEVT1 HANDS BACK TO CANRPT1 OVER LINKAGE, ONE   *
000600* PER TRACT-TOTAL EVENT, ALREADY PRICED AND NETTED.               *
000700*----------------------------------------------------------------*
000800 01  EV-EVENT-RECORD.
000900     05  EV-STAND-ID             PIC X(10).
001000     05  EV-EVENT                PIC X(12).
001100         88  EV-IS-FIRST-THIN            VALUE 'first_thin'.
001200         88  EV-IS-SECOND-THIN           VALUE 'second_thin'.
001300         88  EV-IS-FINAL                 VALUE 'final'.
001400     05  EV-YEAR                 PIC 9(04).
001500     05  EV-GROUP                PIC X(08).
001600     05  EV-PULP-T               PIC S9(07)V99.
001700     05  EV-CNS-T                PIC S9(07)V99.
001800     05  EV-SAW-T                PIC S9(07)V99.
001900     05  EV-EXPORT-T             PIC S9(07)V99.
002000     05  FILLER                  PIC X(06).
002100*----------------------------------------------------------------*
002200 01  EVENT-TABLE-SIZE            PIC S9(03) USAGE IS COMP VALUE 0.
002300 01  EVENT-TABLE-INDEX           PIC S9(03) USAGE IS COMP.
002400 01  EV-EVENT-TABLE.
002500     05  TBL-EVENT OCCURS 1 TO 900 TIMES
002600         DEPENDING ON EVENT-TABLE-SIZE
002700         INDEXED BY EV-INDEX.
002800         10  TBL-EV-STAND-ID     PIC X(10).
002900         10  TBL-EV-EVENT        PIC X(12).
003000         10  TBL-EV-YEAR         PIC 9(04).
003100         10  TBL-EV-GROUP        PIC X(08).
003200         10  TBL-EV-PULP-T       PIC S9(07)V99.
003300         10  TBL-EV-CNS-T        PIC S9(07)V99.
003400         10  TBL-EV-SAW-T        PIC S9(07)V99.
003500         10  TBL-EV-EXPORT-T     PIC S9(07)V99.
003600*----------------------------------------------------------------*
003700 01  CASHFLOW-TABLE-SIZE         PIC S9(03) USAGE IS COMP VALUE 0.
003800 01  CASHFLOW-TABLE-INDEX        PIC S9(03) USAGE IS COMP.
003900 01  CF-CASHFLOW-TABLE.
004000     05  TBL-CASHFLOW OCCURS 1 TO 60 TIMES
004100         DEPENDING ON CASHFLOW-TABLE-SIZE
004200         INDEXED BY CF-INDEX.
004300         10  TBL-CF-EVENT        PIC X(12).
004400         10  TBL-CF-YEAR         PIC 9(04).
004500         10  TBL-CF-YEARS-FROM-NOW PIC 9(03).
004600         10  TBL-CF-PULP-T       PIC S9(07)V99.
004700         10  TBL-CF-CNS-T        PIC S9(07)V99.
004800         10  TBL-CF-SAW-T        PIC S9(07)V99.
004900         10  TBL-CF-EXPORT-T     PIC S9(07)V99.
005000         10  TBL-CF-GROSS        PIC S9(09)V99.
005100         10  TBL-CF-NET          PIC S9(09)V99.
005200*----------------------------------------------------------------*
