000100*----------------------------------------------------------------*
000200* CANCTL  -  IMPORT CONTRACT CONFIGURATION RECORD.               *
000300* ONE PHYSICAL FILE, THREE LOGICAL ROW SHAPES TAGGED BY           *
000400* IC-REC-TYPE - 'R' REQUIRED-COLUMN, 'F' NORMALIZATION FLAG,      *
000500* 'M' RAW-TO-CANOPY MAPPING.  THE CONTRACT IS BUILT BY THE        *
000600* FOREST-DATA GROUP AND MAY BE HAND EDITED, SO CANVAL1 VALIDATES  *
000700* EVERY ROW ON THE WAY IN.                                        *
000800*----------------------------------------------------------------*
000900 01  IC-CONTRACT-RECORD.
001000     05  IC-REC-TYPE             PIC X(01).
001100         88  IC-IS-REQUIRED-ROW          VALUE 'R'.
001200         88  IC-IS-FLAG-ROW              VALUE 'F'.
001300         88  IC-IS-MAPPING-ROW           VALUE 'M'.
001400     05  IC-DETAIL.
001500         10  IC-REQUIRED-COLUMN  PIC X(15).
001600         10  FILLER              PIC X(49).
001700     05  IC-DETAIL-FLAG REDEFINES IC-DETAIL.
001800         10  IC-FLAG-NAME        PIC X(20).
001900         10  IC-FLAG-VALUE       PIC X(01).
002000             88  IC-FLAG-ON              VALUE 'Y'.
002100             88  IC-FLAG-OFF             VALUE 'N'.
002200         10  FILLER              PIC X(43).
002300     05  IC-DETAIL-MAP REDEFINES IC-DETAIL.
002400         10  IC-MAP-CANON-NAME   PIC X(15).
002500         10  IC-MAP-SOURCE-NAME  PIC X(15).
002600         10  FILLER              PIC X(34).
002700*----------------------------------------------------------------*
