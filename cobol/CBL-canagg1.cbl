000100*===============================================================*
000200* PROGRAM NAME:    CANAGG1
000300* ORIGINAL AUTHOR: T HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/02/91 T HOLLOWAY      CREATED - PLOT-CRUISE TPA/BA ROLL-UP   THL2001
000900*                          OF THE CANONICAL TREE FILE BY STAND.
001000* 08/17/92 T HOLLOWAY      ADDED POINT-CRUISE (BAF) EXPANSION.    THL2077
001100* 03/09/94 R PETTIBONE     QMD COMPUTED FROM RAW-STAND ITERATIVE  RLP2140
001200*                          SQUARE ROOT, NO VENDOR MATH LIBRARY.
001300* 11/30/98 J MCADOO        Y2K SWEEP - NO DATE FIELDS IN THIS     JMC1998
001400*                          PROGRAM, REVIEWED AND SIGNED OFF.
001500* 06/21/00 J MCADOO        REQUEST 4890 - OPTIONAL CALIBRATION    JMC4890
001600*                          TABLE ADDED, GROUP "ALL" FALLBACK.
001700* 02/14/03 J MCADOO        REQUEST 5390 - ACRES-STATUS AND        JMC5390
001800*                          AGE-STATUS FLAGS ADDED FOR CANRPT1.
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  CANAGG1.
002200 AUTHOR. T HOLLOWAY.
002300 INSTALLATION. CANOPY FOREST DATA CENTER.
002400 DATE-WRITTEN. 05/02/91.
002500 DATE-COMPILED. 02/14/03.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800* CANAGG1 READS THE CANONICAL TREE FILE FROM CANVAL1, ROLLS THE
002900* TREE RECORDS UP TO ONE SUMMARY ROW PER STAND (CONTROL BREAK ON
003000* STAND-ID), EXPANDS TREES-PER-ACRE AND BASAL AREA PER THE RUN'S
003100* CRUISE-DESIGN PARAMETERS (PLOT SIZE OR BASAL-AREA FACTOR),
003200* DERIVES QUADRATIC MEAN DIAMETER, APPLIES ANY SPECIES-GROUP
003300* CALIBRATION FACTORS ON FILE, AND WRITES THE STAND SUMMARY FILE
003400* PICKED UP BY CANRPT1.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*
004200 OBJECT-COMPUTER. IBM-3081.
004300*---------------------------------------------------------------*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT CANONICAL-TREE-FILE ASSIGN TO CANTREE
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS CANONICAL-TREE-STATUS.
005300*
005400     SELECT PARAMETER-FILE ASSIGN TO CANPARM
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS PARAMETER-STATUS.
005700*
005800     SELECT CALIBRATION-FILE ASSIGN TO CANCALIB
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS CALIBRATION-STATUS.
006100*
006200     SELECT STAND-SUMMARY-FILE ASSIGN TO CANSTAND
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS STAND-SUMMARY-STATUS.
006500*===============================================================*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  CANONICAL-TREE-FILE.
007000     COPY CANTREE.
007100*---------------------------------------------------------------*
007200 FD  PARAMETER-FILE.
007300     COPY CANPRM.
007400*---------------------------------------------------------------*
007500*    HAND-LAID READ BUFFER FOR ONE CALIBRATION-TABLE ROW.  THE
007600*    WORKING SET THIS BUILDS IS THE CL-CALIBRATION-TABLE FROM
007700*    COPYLIB CANCAL, NOT THIS FD RECORD - SAME SPLIT UNEMREAD
007800*    USED BETWEEN THE VSAM READ AREA AND THE CLAIM TABLE.
007900*---------------------------------------------------------------*
008000 FD  CALIBRATION-FILE.
008100 01  CF-CALIBRATION-RECORD.
008200     05  CF-GROUP                PIC X(08).
008300     05  CF-FACTOR-NAME          PIC X(12).
008400     05  CF-FACTOR-VALUE         PIC S9(03)V9(04).
008500*        WHOLE/FRACTION VIEW FOR THE FACTOR-RANGE EDIT CHECK THE
008600*        CONSULTING FORESTERS ASKED FOR AND NEVER FOLLOWED UP ON.
008700     05  CF-FACTOR-VALUE-PARTS REDEFINES CF-FACTOR-VALUE.
008800         10  CF-FACTOR-WHOLE      PIC S9(03).
008900         10  CF-FACTOR-FRACTION   PIC 9(04).
009000     05  FILLER                  PIC X(53).
009100*---------------------------------------------------------------*
009200 FD  STAND-SUMMARY-FILE.
009300     COPY CANSTD REPLACING SS-STAND-SUMMARY-RECORD BY
009400                           SS-OUT-RECORD.
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-MISC-FIELDS.
009900     05  CANONICAL-TREE-STATUS       PIC X(02).
010000         88  CANONICAL-TREE-OK               VALUE '00'.
010100         88  CANONICAL-TREE-EOF              VALUE '10'.
010200     05  PARAMETER-STATUS            PIC X(02).
010300         88  PARAMETER-OK                     VALUE '00'.
010400     05  CALIBRATION-STATUS          PIC X(02).
010500         88  CALIBRATION-OK                   VALUE '00'.
010600         88  CALIBRATION-EOF                  VALUE '10'.
010700     05  STAND-SUMMARY-STATUS        PIC X(02).
010800         88  STAND-SUMMARY-OK                 VALUE '00'.
010900     05  WS-CANONICAL-EOF-SW         PIC X(01)   VALUE 'N'.
011000         88  WS-CANONICAL-EOF                    VALUE 'Y'.
011100     05  WS-CALIBRATION-PRESENT-SW   PIC X(01)   VALUE 'N'.
011200         88  WS-CALIBRATION-PRESENT              VALUE 'Y'.
011300     05  WS-FATAL-ERROR-SW           PIC X(01)   VALUE 'N'.
011400         88  WS-FATAL-ERROR                       VALUE 'Y'.
011500     05  WS-FIRST-READ-SW            PIC X(01)   VALUE 'Y'.
011600         88  WS-FIRST-READ                        VALUE 'Y'.
011700     05  FILLER                      PIC X(01).
011800*---------------------------------------------------------------*
011900*    RUN PARAMETERS - ONE ROW, READ ONCE AT START-UP.
012000*---------------------------------------------------------------*
012100 COPY CANPRM REPLACING AP-PARAMETER-RECORD BY WS-PARAMETERS.
012200*---------------------------------------------------------------*
012300*    CALIBRATION FACTOR TABLE - LOADED WHOLE IF THE FILE OPENS.
012400*---------------------------------------------------------------*
012500 COPY CANCAL.
012600*---------------------------------------------------------------*
012700*    ONE STAND'S ACCUMULATORS, RESET AT EVERY CONTROL BREAK.
012800*---------------------------------------------------------------*
012900 01  WS-STAND-ACCUMULATORS.
013000     05  WS-CURRENT-STAND-ID         PIC X(10).
013100*        STAND-ID BROKEN OUT TRACT/PLOT PER THE FOREST-DATA
013200*        NUMBERING CONVENTION - CARRIED FOR FUTURE TRACT ROLL-UPS.
013300     05  WS-STAND-ID-PARTS REDEFINES WS-CURRENT-STAND-ID.
013400         10  WS-STAND-TRACT-CODE     PIC X(06).
013500         10  WS-STAND-PLOT-SUFFIX    PIC X(04).
013600     05  WS-STAND-ACRES              PIC S9(05)V99 USAGE COMP.
013700     05  WS-STAND-ACRES-STATUS       PIC X(01)     VALUE 'N'.
013800         88  WS-STAND-ACRES-KNOWN            VALUE 'Y'.
013900     05  WS-STAND-CAL-GROUP          PIC X(08)     VALUE SPACE.
014000*        SPECIES/SITE-INDEX BREAKOUT OF THE CALIBRATION GROUP KEY,
014100*        SAME SPLIT THE SILVICULTURE GROUP USES ON THEIR CARDS.
014200     05  WS-CAL-GROUP-PARTS REDEFINES WS-STAND-CAL-GROUP.
014300         10  WS-CAL-GROUP-SPECIES    PIC X(03).
014400         10  WS-CAL-GROUP-SITE       PIC X(05).
014500     05  WS-TREE-COUNT               PIC S9(05)    USAGE COMP.
014600     05  WS-SUM-DBH-SQUARED          PIC S9(09)V9999 USAGE COMP.
014700     05  WS-SUM-TPA-TERM             PIC S9(09)V9999 USAGE COMP.
014800     05  FILLER                      PIC X(04).
014900*---------------------------------------------------------------*
015000*    RESULT FIELDS FOR ONE STAND, RAW (UNCALIBRATED) THEN FINAL.
015100*---------------------------------------------------------------*
015200 01  WS-STAND-RESULTS.
015300     05  WS-RAW-TPA                  PIC S9(07)V9999 USAGE COMP.
015400     05  WS-RAW-BA                   PIC S9(07)V9999 USAGE COMP.
015500     05  WS-RAW-QMD                  PIC S9(05)V9999 USAGE COMP.
015600     05  WS-BA-FACTOR                PIC S9(03)V9999 USAGE COMP.
015700     05  WS-QMD-FACTOR               PIC S9(03)V9999 USAGE COMP.
015800     05  WS-TPA-FACTOR               PIC S9(03)V9999 USAGE COMP.
015900     05  WS-FINAL-TPA                PIC S9(05)V99   USAGE COMP.
016000     05  WS-FINAL-BA                 PIC S9(05)V99   USAGE COMP.
016100     05  WS-FINAL-QMD                PIC S9(03)V99   USAGE COMP.
016200     05  FILLER                      PIC X(04).
016300*---------------------------------------------------------------*
016400*    PER-TREE WORK FIELDS.
016500*---------------------------------------------------------------*
016600 01  WS-TREE-WORK-FIELDS.
016700     05  WS-DBH-SQUARED              PIC S9(07)V9999 USAGE COMP.
016800     05  WS-TPA-TERM                 PIC S9(07)V9999 USAGE COMP.
016900     05  FILLER                      PIC X(04).
017000*---------------------------------------------------------------*
017100*    ITERATIVE SQUARE-ROOT WORK AREA - NO VENDOR MATH LIBRARY ON
017200*    THE ORIGINAL 3081, SO QMD USES A NEWTON'S-METHOD LOOP.
017300*---------------------------------------------------------------*
017400 01  WS-SQUARE-ROOT-FIELDS.
017500     05  WS-SQRT-INPUT               PIC S9(09)V9999 USAGE COMP.
017600     05  WS-SQRT-RESULT              PIC S9(09)V9999 USAGE COMP.
017700     05  WS-SQRT-GUESS               PIC S9(09)V9999 USAGE COMP.
017800     05  WS-SQRT-ITERATION-CT        PIC S9(03)      USAGE COMP.
017900     05  FILLER                      PIC X(04).
018000*---------------------------------------------------------------*
018100*    CALIBRATION-FACTOR LOOKUP WORK AREA.
018200*---------------------------------------------------------------*
018300 01  WS-FACTOR-LOOKUP-FIELDS.
018400     05  WS-LOOKUP-GROUP             PIC X(08).
018500     05  WS-LOOKUP-FACTOR-NAME       PIC X(12).
018600     05  WS-LOOKUP-FACTOR-VALUE      PIC S9(03)V9999 USAGE COMP.
018700     05  WS-LOOKUP-FOUND-SW          PIC X(01)   VALUE 'N'.
018800         88  WS-LOOKUP-FOUND                 VALUE 'Y'.
018900     05  FILLER                      PIC X(04).
019000*---------------------------------------------------------------*
019100 01  WS-PI-CONSTANT                  PIC S9V9(08) USAGE COMP
019200                                      VALUE 3.14159265.
019300 01  WS-BAF-DIVISOR-CONSTANT         PIC S9V9(06) USAGE COMP
019400                                      VALUE 0.005454.
019500*===============================================================*
019600 PROCEDURE DIVISION.
019700*---------------------------------------------------------------*
019800 0000-MAIN-PROCESSING.
019900*---------------------------------------------------------------*
020000     PERFORM 1000-OPEN-FILES.
020100     IF NOT WS-FATAL-ERROR
020200         PERFORM 8000-READ-CANONICAL-RECORD
020300         IF NOT WS-CANONICAL-EOF AND NOT WS-FATAL-ERROR
020400             PERFORM 2600-START-STAND
020500             PERFORM 2100-ACCUMULATE-TREE
020600             PERFORM 8000-READ-CANONICAL-RECORD
020700             PERFORM 2000-PROCESS-CANONICAL-FILE
020800                 UNTIL WS-CANONICAL-EOF
020900             PERFORM 2500-FINISH-STAND
021000         END-IF
021100     END-IF.
021200     PERFORM 3000-CLOSE-FILES.
021300     IF WS-FATAL-ERROR
021400         MOVE 8                        TO RETURN-CODE
021500     ELSE
021600         MOVE 0                        TO RETURN-CODE
021700     END-IF.
021800     GOBACK.
021900*---------------------------------------------------------------*
022000 1000-OPEN-FILES.
022100*---------------------------------------------------------------*
022200     OPEN INPUT  CANONICAL-TREE-FILE
022300                 PARAMETER-FILE
022400          OUTPUT STAND-SUMMARY-FILE.
022500     MOVE ZERO                         TO CALIBRATION-TABLE-SIZE.
022600     READ PARAMETER-FILE INTO WS-PARAMETERS.
022700     IF NOT PARAMETER-OK
022800         MOVE 'Y'                      TO WS-FATAL-ERROR-SW
022900     ELSE
023000         IF AP-IS-PLOT-CRUISE OF WS-PARAMETERS
023100             IF AP-PLOT-SIZE-ACRES OF WS-PARAMETERS
023200                 NOT GREATER THAN ZERO
023300                 MOVE 'Y'              TO WS-FATAL-ERROR-SW
023400             END-IF
023500         ELSE
023600             IF AP-IS-POINT-CRUISE OF WS-PARAMETERS
023700                 IF AP-BAF OF WS-PARAMETERS NOT GREATER THAN ZERO
023800                     MOVE 'Y'          TO WS-FATAL-ERROR-SW
023900                 END-IF
024000             ELSE
024100                 MOVE 'Y'              TO WS-FATAL-ERROR-SW
024200             END-IF
024300         END-IF
024400     END-IF.
024500     OPEN INPUT CALIBRATION-FILE.
024600     IF CALIBRATION-OK
024700         MOVE 'Y'                      TO WS-CALIBRATION-PRESENT-SW
024800         PERFORM 1100-LOAD-CALIBRATION-TABLE
024900             UNTIL CALIBRATION-EOF
025000         CLOSE CALIBRATION-FILE
025100     END-IF.
025200*---------------------------------------------------------------*
025300 1100-LOAD-CALIBRATION-TABLE.
025400*---------------------------------------------------------------*
025500     READ CALIBRATION-FILE.
025600     IF CALIBRATION-OK
025700         ADD 1 TO CALIBRATION-TABLE-SIZE
025800         SET CL-INDEX TO CALIBRATION-TABLE-SIZE
025900         MOVE CF-GROUP                 TO TBL-CL-GROUP(CL-INDEX)
026000         MOVE CF-FACTOR-NAME           TO
026100                                 TBL-CL-FACTOR-NAME(CL-INDEX)
026200         MOVE CF-FACTOR-VALUE          TO
026300                                 TBL-CL-FACTOR-VALUE(CL-INDEX)
026400     END-IF.
026500*---------------------------------------------------------------*
026600 2000-PROCESS-CANONICAL-FILE.
026700*---------------------------------------------------------------*
026800     IF CT-STAND-ID NOT = WS-CURRENT-STAND-ID
026900         PERFORM 2500-FINISH-STAND
027000         PERFORM 2600-START-STAND
027100     END-IF.
027200     PERFORM 2100-ACCUMULATE-TREE.
027300     PERFORM 8000-READ-CANONICAL-RECORD.
027400*---------------------------------------------------------------*
027500 2100-ACCUMULATE-TREE.
027600*---------------------------------------------------------------*
027700     IF WS-TREE-COUNT = ZERO
027800         MOVE CT-ACRES                 TO WS-STAND-ACRES
027900         IF CT-ACRES GREATER THAN ZERO
028000             SET WS-STAND-ACRES-KNOWN  TO TRUE
028100         END-IF
028200     END-IF.
028300     IF WS-STAND-CAL-GROUP = SPACE AND CT-CAL-SPECIES > SPACE
028400         MOVE CT-CAL-SPECIES           TO WS-STAND-CAL-GROUP
028500     END-IF.
028600     ADD 1                             TO WS-TREE-COUNT.
028700     COMPUTE WS-DBH-SQUARED ROUNDED = CT-DBH-IN * CT-DBH-IN.
028800     ADD WS-DBH-SQUARED                TO WS-SUM-DBH-SQUARED.
028900     IF AP-IS-POINT-CRUISE OF WS-PARAMETERS
029000         IF WS-DBH-SQUARED GREATER THAN ZERO
029100             COMPUTE WS-TPA-TERM ROUNDED =
029200                 AP-BAF OF WS-PARAMETERS /
029300                 (WS-BAF-DIVISOR-CONSTANT * WS-DBH-SQUARED)
029400             ADD WS-TPA-TERM            TO WS-SUM-TPA-TERM
029500         END-IF
029600     END-IF.
029700*---------------------------------------------------------------*
029800 2500-FINISH-STAND.
029900*---------------------------------------------------------------*
030000     IF WS-TREE-COUNT GREATER THAN ZERO
030100         PERFORM 2510-COMPUTE-RAW-RESULTS
030200         PERFORM 2520-COMPUTE-QMD
030300         PERFORM 2530-APPLY-CALIBRATION
030400         PERFORM 2540-WRITE-STAND-SUMMARY
030500     END-IF.
030600*---------------------------------------------------------------*
030700 2510-COMPUTE-RAW-RESULTS.
030800*---------------------------------------------------------------*
030900     IF AP-IS-PLOT-CRUISE OF WS-PARAMETERS
031000         COMPUTE WS-RAW-TPA ROUNDED =
031100             WS-TREE-COUNT / AP-PLOT-SIZE-ACRES OF WS-PARAMETERS
031200         COMPUTE WS-RAW-BA ROUNDED =
031300             (WS-PI-CONSTANT * WS-SUM-DBH-SQUARED / 144) /
031400             AP-PLOT-SIZE-ACRES OF WS-PARAMETERS
031500     ELSE
031600         COMPUTE WS-RAW-TPA ROUNDED = WS-SUM-TPA-TERM
031700         COMPUTE WS-RAW-BA ROUNDED =
031800             AP-BAF OF WS-PARAMETERS * WS-TREE-COUNT
031900     END-IF.
032000*---------------------------------------------------------------*
032100 2520-COMPUTE-QMD.
032200*---------------------------------------------------------------*
032300     IF WS-TREE-COUNT GREATER THAN ZERO
032400         COMPUTE WS-SQRT-INPUT ROUNDED =
032500             (WS-RAW-BA * 144) /
032600             (WS-BAF-DIVISOR-CONSTANT * WS-TREE-COUNT)
032700         PERFORM 2521-COMPUTE-SQUARE-ROOT
032800         MOVE WS-SQRT-RESULT              TO WS-RAW-QMD
032900     ELSE
033000         MOVE ZERO                        TO WS-RAW-QMD
033100     END-IF.
033200*---------------------------------------------------------------*
033300 2521-COMPUTE-SQUARE-ROOT.
033400*---------------------------------------------------------------*
033500     IF WS-SQRT-INPUT NOT GREATER THAN ZERO
033600         MOVE ZERO                        TO WS-SQRT-RESULT
033700     ELSE
033800         MOVE WS-SQRT-INPUT                TO WS-SQRT-GUESS
033900         MOVE ZERO                         TO WS-SQRT-ITERATION-CT
034000         PERFORM 2522-SQUARE-ROOT-ITERATE
034100             VARYING WS-SQRT-ITERATION-CT FROM 1 BY 1
034200             UNTIL WS-SQRT-ITERATION-CT GREATER THAN 20
034300         MOVE WS-SQRT-GUESS                TO WS-SQRT-RESULT
034400     END-IF.
034500*---------------------------------------------------------------*
034600 2522-SQUARE-ROOT-ITERATE.
034700*---------------------------------------------------------------*
034800     COMPUTE WS-SQRT-GUESS ROUNDED =
034900         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
035000*---------------------------------------------------------------*
035100 2530-APPLY-CALIBRATION.
035200*---------------------------------------------------------------*
035300     MOVE 1.0000                       TO WS-BA-FACTOR
035400                                           WS-QMD-FACTOR
035500                                           WS-TPA-FACTOR.
035600     IF WS-STAND-CAL-GROUP = SPACE
035700         MOVE 'ALL'                     TO WS-STAND-CAL-GROUP
035800     END-IF.
035900     IF WS-CALIBRATION-PRESENT
036000         MOVE WS-STAND-CAL-GROUP        TO WS-LOOKUP-GROUP
036100         MOVE 'ba_factor'               TO WS-LOOKUP-FACTOR-NAME
036200         PERFORM 2531-LOOKUP-CALIBRATION-FACTOR
036300         MOVE WS-LOOKUP-FACTOR-VALUE    TO WS-BA-FACTOR
036400         MOVE 'qmd_factor'              TO WS-LOOKUP-FACTOR-NAME
036500         PERFORM 2531-LOOKUP-CALIBRATION-FACTOR
036600         MOVE WS-LOOKUP-FACTOR-VALUE    TO WS-QMD-FACTOR
036700         MOVE 'tpa_factor'              TO WS-LOOKUP-FACTOR-NAME
036800         PERFORM 2531-LOOKUP-CALIBRATION-FACTOR
036900         MOVE WS-LOOKUP-FACTOR-VALUE    TO WS-TPA-FACTOR
037000     END-IF.
037100     COMPUTE WS-FINAL-BA  ROUNDED = WS-RAW-BA  * WS-BA-FACTOR.
037200     COMPUTE WS-FINAL-QMD ROUNDED = WS-RAW-QMD * WS-QMD-FACTOR.
037300     COMPUTE WS-FINAL-TPA ROUNDED = WS-RAW-TPA * WS-TPA-FACTOR.
037400*---------------------------------------------------------------*
037500 2531-LOOKUP-CALIBRATION-FACTOR.
037600*---------------------------------------------------------------*
037700     MOVE 'N'                          TO WS-LOOKUP-FOUND-SW.
037800     MOVE 1.0000                       TO WS-LOOKUP-FACTOR-VALUE.
037900     IF CALIBRATION-TABLE-SIZE GREATER THAN ZERO
038000         SET CL-INDEX TO 1
038100         SEARCH TBL-CALIBRATION
038200             AT END
038300                 CONTINUE
038400             WHEN TBL-CL-GROUP(CL-INDEX) = WS-LOOKUP-GROUP AND
038500                  TBL-CL-FACTOR-NAME(CL-INDEX) =
038600                                       WS-LOOKUP-FACTOR-NAME
038700                 MOVE TBL-CL-FACTOR-VALUE(CL-INDEX) TO
038800                                       WS-LOOKUP-FACTOR-VALUE
038900                 SET WS-LOOKUP-FOUND   TO TRUE
039000         END-SEARCH
039100     END-IF.
039200     IF NOT WS-LOOKUP-FOUND AND CALIBRATION-TABLE-SIZE
039300                                               GREATER THAN ZERO
039400         SET CL-INDEX TO 1
039500         SEARCH TBL-CALIBRATION
039600             AT END
039700                 CONTINUE
039800             WHEN TBL-CL-GROUP(CL-INDEX) = 'ALL' AND
039900                  TBL-CL-FACTOR-NAME(CL-INDEX) =
040000                                       WS-LOOKUP-FACTOR-NAME
040100                 MOVE TBL-CL-FACTOR-VALUE(CL-INDEX) TO
040200                                       WS-LOOKUP-FACTOR-VALUE
040300                 SET WS-LOOKUP-FOUND   TO TRUE
040400         END-SEARCH
040500     END-IF.
040600*---------------------------------------------------------------*
040700 2540-WRITE-STAND-SUMMARY.
040800*---------------------------------------------------------------*
040900     MOVE SPACE                        TO SS-OUT-RECORD.
041000     MOVE WS-CURRENT-STAND-ID          TO SS-STAND-ID OF
041100                                           SS-OUT-RECORD.
041200     MOVE WS-STAND-ACRES               TO SS-ACRES OF
041300                                           SS-OUT-RECORD.
041400     MOVE WS-STAND-ACRES-STATUS        TO SS-ACRES-STATUS OF
041500                                           SS-OUT-RECORD.
041600     MOVE WS-TREE-COUNT                TO SS-TREES-OBSERVED OF
041700                                           SS-OUT-RECORD.
041800     MOVE WS-FINAL-TPA                 TO SS-TPA-LIVE OF
041900                                           SS-OUT-RECORD.
042000     MOVE WS-FINAL-BA                  TO SS-BA-SQFT-AC OF
042100                                           SS-OUT-RECORD.
042200     MOVE WS-FINAL-QMD                 TO SS-QMD-IN OF
042300                                           SS-OUT-RECORD.
042400     MOVE WS-STAND-CAL-GROUP           TO SS-CALIBRATION-GROUP
042500                                           OF SS-OUT-RECORD.
042600     MOVE 'N'                          TO SS-AGE-STATUS OF
042700                                           SS-OUT-RECORD.
042800     WRITE SS-OUT-RECORD.
042900*---------------------------------------------------------------*
043000 2600-START-STAND.
043100*---------------------------------------------------------------*
043200     MOVE CT-STAND-ID                  TO WS-CURRENT-STAND-ID.
043300     MOVE ZERO                         TO WS-STAND-ACRES
043400                                           WS-TREE-COUNT
043500                                           WS-SUM-DBH-SQUARED
043600                                           WS-SUM-TPA-TERM.
043700     MOVE 'N'                          TO WS-STAND-ACRES-STATUS.
043800     MOVE SPACE                        TO WS-STAND-CAL-GROUP.
043900*---------------------------------------------------------------*
044000 3000-CLOSE-FILES.
044100*---------------------------------------------------------------*
044200     CLOSE CANONICAL-TREE-FILE
044300           PARAMETER-FILE
044400           STAND-SUMMARY-FILE.
044500*---------------------------------------------------------------*
044600 8000-READ-CANONICAL-RECORD.
044700*---------------------------------------------------------------*
044800     READ CANONICAL-TREE-FILE.
044900     IF NOT CANONICAL-TREE-OK
045000         MOVE 'Y'                       TO WS-CANONICAL-EOF-SW
045100         IF WS-FIRST-READ
045200             MOVE 'Y'                   TO WS-FATAL-ERROR-SW
045300         END-IF
045400     ELSE
045500         IF WS-FIRST-READ AND CT-STAND-ID = SPACE
045600             MOVE 'Y'                   TO WS-FATAL-ERROR-SW
045700         END-IF
045800     END-IF.
045900     MOVE 'N'                           TO WS-FIRST-READ-SW.
046000*===============================================================*
