000100*----------------------------------------------------------------*
000200* CANPRTC  -  SHARED PRINT-PAGINATION FIELDS.                    *
000300* COPIED INTO EVERY PROGRAM THAT WRITES A PAGE-FORMATTED REPORT, *
000400* SAME ROLE THE PRINTCTL MEMBER PLAYED ON THE OLD CLAIMS SYSTEM. *
000500*----------------------------------------------------------------*
000600 01  PRINT-CONTROL-FIELDS.
000700     05  LINE-COUNT              PIC S9(03) USAGE IS COMP VALUE 99.
000800     05  LINES-ON-PAGE           PIC S9(03) USAGE IS COMP VALUE 55.
000900     05  PAGE-COUNT              PIC S9(03) USAGE IS COMP VALUE 1.
001000     05  LINE-SPACEING           PIC S9(01) USAGE IS COMP VALUE 1.
001100     05  FILLER                  PIC X(01).
001200*----------------------------------------------------------------*
