000100*----------------------------------------------------------------*
000200* CANTREE  -  CANONICAL TREE RECORD.                             *
000300* OUTPUT OF CANVAL1'S REMAP STEP, INPUT TO CANAGG1'S STAND        *
000400* ROLL-UP.  FIELDS RENAMED FROM THE RAW LAYOUT PER THE MAPPING    *
000500* ROWS IN THE IMPORT CONTRACT - UNMAPPED SOURCES COME OVER BLANK. *
000600*----------------------------------------------------------------*
000700 01  CT-TREE-RECORD.
000800     05  CT-STAND-ID             PIC X(10).
000900     05  CT-SPECIES              PIC X(08).
001000     05  CT-CAL-SPECIES          PIC X(08).
001100     05  CT-DBH-IN               PIC S9(03)V99.
001200     05  CT-ACRES                PIC S9(05)V99.
001300     05  FILLER                  PIC X(10).
001400*----------------------------------------------------------------*
