000100*===============================================================*
000200* PROGRAM NAME:    CANEVT1
000300* ORIGINAL AUTHOR: T HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/91 T HOLLOWAY      CREATED - SUBPROGRAM CALLED FROM       THL3001
000900*                          CANRPT1 TO BUILD THE HARVEST-EVENT
001000*                          TABLE AND PRICE IT INTO A CASH-FLOW
001100*                          TABLE, TABLE-PASSING STYLE BORROWED
001200*                          FROM THE OLD CLAIMS-EXTRACT SUBROUTINE.
001300* 09/02/92 T HOLLOWAY      ADDED THE OWNER-SUPPLIED EVENTS PATH - THL3081
001400*                          SOME TRACTS ALREADY HAVE A HARVEST
001500*                          SCHEDULE, WE JUST RESCALE IT.
001600* 04/11/95 R PETTIBONE     FINAL-HARVEST TONS/ACRE CLAMP ADDED    RLP3204
001700*                          PER THE SILVICULTURE GROUP'S TABLE.
001800* 12/03/98 J MCADOO        Y2K SWEEP - EVENT-YEAR IS A 4-DIGIT    JMC1998
001900*                          FIELD THROUGHOUT, NO 2-DIGIT WINDOWING.
002000* 07/19/00 J MCADOO        REQUEST 4890 - PRODUCT FACTORS PULLED  JMC4890
002100*                          FROM THE SAME CALIBRATION TABLE CANAGG1
002200*                          USES, GROUP "ALL" FALLBACK.
002300* 05/06/03 J MCADOO        REQUEST 5390 - TRACT-TOTAL AGGREGATION
002400*                          BY (EVENT, YEAR) FOR MULTI-STAND RUNS.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  CANEVT1.
002800 AUTHOR. T HOLLOWAY.
002900 INSTALLATION. CANOPY FOREST DATA CENTER.
003000 DATE-WRITTEN. 05/05/91.
003100 DATE-COMPILED. 05/06/03.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400* CANEVT1 IS CALLED ONCE BY CANRPT1.  IF THE OWNER SUPPLIED AN
003500* EVENTS FILE, ITS ROWS ARE RESCALED BY THE "ALL" PRODUCT
003600* FACTORS AND USED AS-IS.  OTHERWISE THREE EVENTS ARE GENERATED
003700* FOR EVERY STAND (FIRST THIN, SECOND THIN, FINAL HARVEST) FROM
003800* THE STAND-SUMMARY TABLE AND ROLLED UP TO TRACT TOTALS BY EVENT
003900* AND YEAR.  EITHER WAY THE EVENT TABLE IS THEN PRICED AGAINST
004000* THE PRICE/COST ROW INTO THE CASH-FLOW TABLE CANRPT1 USES FOR
004100* THE ROI SNAPSHOT AND THE EVENT SCHEDULE.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800*---------------------------------------------------------------*
004900 OBJECT-COMPUTER. IBM-3081.
005000*---------------------------------------------------------------*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 WORKING-STORAGE SECTION.
005700*---------------------------------------------------------------*
005800*    ECHO OF THE CURRENT-YEAR PARAMETER, KEPT IN WORKING STORAGE
005900*    SO IT CAN CARRY A REDEFINES - THE LINKAGE COPY CANNOT.
006000*---------------------------------------------------------------*
006100 01  WS-CURRENT-YEAR-ECHO             PIC 9(04).
006200*        CENTURY/YEAR-OF-CENTURY BREAKOUT LEFT FROM THE OLD
006300*        TWO-DIGIT REPORT HEADING ROUTINE, KEPT IN CASE THE
006400*        HEADING FORMAT EVER GOES BACK TO IT.
006500     05  WS-CURRENT-YEAR-PARTS REDEFINES WS-CURRENT-YEAR-ECHO.
006600         10  WS-CURRENT-CENTURY        PIC 9(02).
006700         10  WS-CURRENT-YY              PIC 9(02).
006800*---------------------------------------------------------------*
006900*    EVENT-YEAR WORK FIELDS - ONE STAND'S THREE EVENT YEARS.
007000*---------------------------------------------------------------*
007100 01  WS-EVENT-YEAR-FIELDS.
007200     05  WS-YEAR-FIRST-THIN            PIC S9(04) USAGE COMP.
007300     05  WS-YEAR-SECOND-THIN           PIC S9(04) USAGE COMP.
007400     05  WS-YEAR-FINAL                 PIC S9(04) USAGE COMP.
007500     05  WS-YEAR-ROUND-TEMP            PIC S9(05) USAGE COMP.
007600     05  FILLER                        PIC X(04).
007700*---------------------------------------------------------------*
007800*    QMD-BASED PRODUCT-SPLIT FRACTIONS FOR ONE STAND.
007900*---------------------------------------------------------------*
008000 01  WS-PRODUCT-SPLIT-FIELDS.
008100     05  WS-QMD-FOR-SPLIT              PIC S9(03)V99 USAGE COMP.
008200     05  WS-SPLIT-PULP-FR              PIC S9V9999   USAGE COMP.
008300     05  WS-SPLIT-CNS-FR               PIC S9V9999   USAGE COMP.
008400     05  WS-SPLIT-SAW-FR               PIC S9V9999   USAGE COMP.
008500     05  WS-SPLIT-EXPORT-FR            PIC S9V9999   USAGE COMP.
008600     05  FILLER                        PIC X(04).
008700*---------------------------------------------------------------*
008800*    ONE EVENT BEING BUILT - TOTAL TONS, THE FOUR PRODUCT-TON
008900*    SPLITS AFTER CALIBRATION, AND THE EVENT NAME/YEAR KEY.
009000*---------------------------------------------------------------*
009100 01  WS-EVENT-WORK-FIELDS.
009200     05  WS-EVENT-NAME-WORK            PIC X(12).
009300*        FAMILY/SUFFIX BREAKOUT PROPOSED FOR AN EVENT-FAMILY
009400*        ROLL-UP (THINNINGS VS. FINAL) THAT NEVER GOT BUILT.
009500     05  WS-EVENT-NAME-PARTS REDEFINES WS-EVENT-NAME-WORK.
009600         10  WS-EVENT-FAMILY-CODE       PIC X(06).
009700         10  WS-EVENT-SUFFIX-CODE       PIC X(06).
009800     05  WS-EVENT-YEAR-WORK            PIC S9(04) USAGE COMP.
009900     05  WS-TOTAL-TONS                 PIC S9(07)V99 USAGE COMP.
010000     05  WS-TONS-PER-ACRE              PIC S9(05)V99 USAGE COMP.
010100     05  WS-PULP-T-WORK                PIC S9(07)V99 USAGE COMP.
010200     05  WS-CNS-T-WORK                 PIC S9(07)V99 USAGE COMP.
010300     05  WS-SAW-T-WORK                 PIC S9(07)V99 USAGE COMP.
010400     05  WS-EXPORT-T-WORK              PIC S9(07)V99 USAGE COMP.
010500     05  FILLER                        PIC X(04).
010600*---------------------------------------------------------------*
010700*    PRODUCT-FACTOR LOOKUP WORK AREA - SAME SEARCH CANAGG1 USES
010800*    ON THE SAME CALIBRATION TABLE, JUST DIFFERENT FACTOR NAMES.
010900*---------------------------------------------------------------*
011000 01  WS-FACTOR-LOOKUP-FIELDS.
011100     05  WS-LOOKUP-GROUP               PIC X(08).
011200     05  WS-LOOKUP-FACTOR-NAME         PIC X(12).
011300     05  WS-LOOKUP-FACTOR-VALUE        PIC S9(03)V9999 USAGE COMP.
011400     05  WS-LOOKUP-FOUND-SW            PIC X(01) VALUE 'N'.
011500         88  WS-LOOKUP-FOUND                   VALUE 'Y'.
011600     05  FILLER                        PIC X(04).
011700*---------------------------------------------------------------*
011800*    EVENT-TABLE MERGE WORK AREA - LINEAR SEARCH FOR AN EXISTING
011900*    (EVENT, YEAR) ROW SO GENERATED EVENTS ROLL UP TO TRACT
012000*    TOTALS INSTEAD OF ONE ROW PER STAND.
012100*---------------------------------------------------------------*
012200 01  WS-EVENT-MERGE-FIELDS.
012300     05  WS-EVENT-SEARCH-INDEX         PIC S9(04) USAGE COMP.
012400     05  WS-EVENT-MATCH-SW             PIC X(01) VALUE 'N'.
012500         88  WS-EVENT-MATCH-FOUND              VALUE 'Y'.
012600     05  FILLER                        PIC X(04).
012700*---------------------------------------------------------------*
012800*    CASH-FLOW WORK AREA FOR ONE EVENT-TABLE ROW.
012900*---------------------------------------------------------------*
013000 01  WS-CASHFLOW-WORK-FIELDS.
013100     05  WS-SUM-TONS-WORK              PIC S9(07)V99 USAGE COMP.
013200     05  WS-GROSS-WORK                 PIC S9(09)V99 USAGE COMP.
013300     05  WS-LOGGING-WORK               PIC S9(09)V99 USAGE COMP.
013400     05  WS-TRUCKING-WORK              PIC S9(09)V99 USAGE COMP.
013500     05  WS-CONSULTING-WORK            PIC S9(09)V99 USAGE COMP.
013600     05  WS-NET-WORK                   PIC S9(09)V99 USAGE COMP.
013700*        WHOLE-DOLLAR/CENTS BREAKOUT RESERVED FOR THE
013800*        NEGATIVE-CASHFLOW FLAG THE TAX PEOPLE ASKED ABOUT AND
013900*        NEVER FOLLOWED UP ON - SEE CANAGG1 CF-FACTOR-VALUE-PARTS.
014000     05  WS-NET-PARTS REDEFINES WS-NET-WORK.
014100         10  WS-NET-WHOLE-DOLLARS       PIC S9(07).
014200         10  WS-NET-CENTS               PIC 99.
014300     05  WS-YEARS-FROM-NOW-WORK        PIC S9(04) USAGE COMP.
014400     05  FILLER                        PIC X(04).
014500*---------------------------------------------------------------*
014600 LINKAGE SECTION.
014700*---------------------------------------------------------------*
014800 01  CURRENT-YEAR-PARM                 PIC 9(04).
014900 01  EVENTS-SUPPLIED-SWITCH            PIC X(01).
015000     88  EVENTS-WERE-SUPPLIED                  VALUE 'Y'.
015100*---------------------------------------------------------------*
015200 COPY CANSTD.
015300*---------------------------------------------------------------*
015400 COPY CANPRC.
015500*---------------------------------------------------------------*
015600 COPY CANCAL.
015700*---------------------------------------------------------------*
015800 COPY CANEVT.
015900*===============================================================*
016000 PROCEDURE DIVISION USING CURRENT-YEAR-PARM, EVENTS-SUPPLIED-SWITCH,
016100     STAND-TABLE-SIZE, STAND-TABLE-INDEX, SS-STAND-TABLE,
016200     PC-PRICE-COST-RECORD,
016300     CALIBRATION-TABLE-SIZE, CALIBRATION-TABLE-INDEX,
016400     CL-CALIBRATION-TABLE,
016500     EVENT-TABLE-SIZE, EVENT-TABLE-INDEX, EV-EVENT-TABLE,
016600     CASHFLOW-TABLE-SIZE, CASHFLOW-TABLE-INDEX, CF-CASHFLOW-TABLE.
016700*---------------------------------------------------------------*
016800 0000-MAIN-ROUTINE.
016900*---------------------------------------------------------------*
017000     PERFORM 1000-INITIALIZE-WORK-AREAS.
017100     PERFORM 2000-BUILD-EVENTS.
017200     PERFORM 3000-BUILD-CASHFLOW-TABLE
017300         VARYING EVENT-TABLE-INDEX FROM 1 BY 1
017400         UNTIL EVENT-TABLE-INDEX GREATER THAN EVENT-TABLE-SIZE.
017500     GOBACK.
017600*---------------------------------------------------------------*
017700 1000-INITIALIZE-WORK-AREAS.
017800*---------------------------------------------------------------*
017900     MOVE CURRENT-YEAR-PARM            TO WS-CURRENT-YEAR-ECHO.
018000     MOVE ZERO                         TO CASHFLOW-TABLE-SIZE.
018100*---------------------------------------------------------------*
018200 2000-BUILD-EVENTS.
018300*---------------------------------------------------------------*
018400     IF EVENTS-WERE-SUPPLIED
018500         PERFORM 2050-SCALE-SUPPLIED-EVENTS
018600             VARYING EVENT-TABLE-INDEX FROM 1 BY 1
018700             UNTIL EVENT-TABLE-INDEX GREATER THAN EVENT-TABLE-SIZE
018800     ELSE
018900         MOVE ZERO                     TO EVENT-TABLE-SIZE
019000         PERFORM 2300-GENERATE-EVENTS-FOR-STAND
019100             VARYING STAND-TABLE-INDEX FROM 1 BY 1
019200             UNTIL STAND-TABLE-INDEX GREATER THAN STAND-TABLE-SIZE
019300     END-IF.
019400*---------------------------------------------------------------*
019500 2050-SCALE-SUPPLIED-EVENTS.
019600*---------------------------------------------------------------*
019700     MOVE 'ALL'                        TO WS-LOOKUP-GROUP.
019800     MOVE 'pulp_factor'                 TO WS-LOOKUP-FACTOR-NAME.
019900     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
020000     COMPUTE TBL-EV-PULP-T(EVENT-TABLE-INDEX) ROUNDED =
020100         TBL-EV-PULP-T(EVENT-TABLE-INDEX) * WS-LOOKUP-FACTOR-VALUE.
020200     MOVE 'cns_factor'                  TO WS-LOOKUP-FACTOR-NAME.
020300     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
020400     COMPUTE TBL-EV-CNS-T(EVENT-TABLE-INDEX) ROUNDED =
020500         TBL-EV-CNS-T(EVENT-TABLE-INDEX) * WS-LOOKUP-FACTOR-VALUE.
020600     MOVE 'saw_factor'                  TO WS-LOOKUP-FACTOR-NAME.
020700     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
020800     COMPUTE TBL-EV-SAW-T(EVENT-TABLE-INDEX) ROUNDED =
020900         TBL-EV-SAW-T(EVENT-TABLE-INDEX) * WS-LOOKUP-FACTOR-VALUE.
021000     MOVE 'export_factor'               TO WS-LOOKUP-FACTOR-NAME.
021100     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
021200     COMPUTE TBL-EV-EXPORT-T(EVENT-TABLE-INDEX) ROUNDED =
021300         TBL-EV-EXPORT-T(EVENT-TABLE-INDEX) * WS-LOOKUP-FACTOR-VALUE.
021400*---------------------------------------------------------------*
021500 2100-COMPUTE-EVENT-YEARS.
021600*---------------------------------------------------------------*
021700     IF TBL-SS-AGE-KNOWN(STAND-TABLE-INDEX)
021800         COMPUTE WS-YEAR-ROUND-TEMP ROUNDED =
021900             WS-CURRENT-YEAR-ECHO +
022000             (15 - TBL-SS-AGE(STAND-TABLE-INDEX))
022100         IF WS-YEAR-ROUND-TEMP NOT GREATER THAN WS-CURRENT-YEAR-ECHO
022200             MOVE WS-CURRENT-YEAR-ECHO TO WS-YEAR-FIRST-THIN
022300         ELSE
022400             MOVE WS-YEAR-ROUND-TEMP   TO WS-YEAR-FIRST-THIN
022500         END-IF
022600         COMPUTE WS-YEAR-ROUND-TEMP ROUNDED =
022700             WS-CURRENT-YEAR-ECHO +
022800             (21 - TBL-SS-AGE(STAND-TABLE-INDEX))
022900         IF WS-YEAR-ROUND-TEMP NOT GREATER THAN WS-YEAR-FIRST-THIN
023000             COMPUTE WS-YEAR-SECOND-THIN = WS-YEAR-FIRST-THIN + 1
023100         ELSE
023200             MOVE WS-YEAR-ROUND-TEMP   TO WS-YEAR-SECOND-THIN
023300         END-IF
023400         COMPUTE WS-YEAR-ROUND-TEMP ROUNDED =
023500             WS-CURRENT-YEAR-ECHO +
023600             (30 - TBL-SS-AGE(STAND-TABLE-INDEX))
023700         IF WS-YEAR-ROUND-TEMP NOT GREATER THAN WS-YEAR-SECOND-THIN
023800             COMPUTE WS-YEAR-FINAL = WS-YEAR-SECOND-THIN + 1
023900         ELSE
024000             MOVE WS-YEAR-ROUND-TEMP   TO WS-YEAR-FINAL
024100         END-IF
024200     ELSE
024300         COMPUTE WS-YEAR-FIRST-THIN  = WS-CURRENT-YEAR-ECHO + 2
024400         COMPUTE WS-YEAR-SECOND-THIN = WS-CURRENT-YEAR-ECHO + 8
024500         COMPUTE WS-YEAR-FINAL       = WS-CURRENT-YEAR-ECHO + 15
024600     END-IF.
024700*---------------------------------------------------------------*
024800 2200-COMPUTE-PRODUCT-SPLIT.
024900*---------------------------------------------------------------*
025000     MOVE TBL-SS-QMD-IN(STAND-TABLE-INDEX) TO WS-QMD-FOR-SPLIT.
025100     IF WS-QMD-FOR-SPLIT NOT GREATER THAN ZERO
025200         MOVE 7.00                     TO WS-QMD-FOR-SPLIT
025300     END-IF.
025400     IF WS-QMD-FOR-SPLIT LESS THAN 6.00
025500         MOVE 0.90 TO WS-SPLIT-PULP-FR
025600         MOVE 0.10 TO WS-SPLIT-CNS-FR
025700         MOVE 0.00 TO WS-SPLIT-SAW-FR
025800         MOVE 0.00 TO WS-SPLIT-EXPORT-FR
025900     ELSE
026000         IF WS-QMD-FOR-SPLIT LESS THAN 8.00
026100             MOVE 0.50 TO WS-SPLIT-PULP-FR
026200             MOVE 0.40 TO WS-SPLIT-CNS-FR
026300             MOVE 0.10 TO WS-SPLIT-SAW-FR
026400             MOVE 0.00 TO WS-SPLIT-EXPORT-FR
026500         ELSE
026600             IF WS-QMD-FOR-SPLIT LESS THAN 10.00
026700                 MOVE 0.30 TO WS-SPLIT-PULP-FR
026800                 MOVE 0.40 TO WS-SPLIT-CNS-FR
026900                 MOVE 0.30 TO WS-SPLIT-SAW-FR
027000                 MOVE 0.00 TO WS-SPLIT-EXPORT-FR
027100             ELSE
027200                 MOVE 0.20 TO WS-SPLIT-PULP-FR
027300                 MOVE 0.30 TO WS-SPLIT-CNS-FR
027400                 MOVE 0.40 TO WS-SPLIT-SAW-FR
027500                 MOVE 0.10 TO WS-SPLIT-EXPORT-FR
027600             END-IF
027700         END-IF
027800     END-IF.
027900*---------------------------------------------------------------*
028000 2300-GENERATE-EVENTS-FOR-STAND.
028100*---------------------------------------------------------------*
028200     PERFORM 2100-COMPUTE-EVENT-YEARS.
028300     PERFORM 2200-COMPUTE-PRODUCT-SPLIT.
028400     PERFORM 2310-COMPUTE-FIRST-THIN-TONS.
028500     MOVE 'first_thin'                 TO WS-EVENT-NAME-WORK.
028600     MOVE WS-YEAR-FIRST-THIN            TO WS-EVENT-YEAR-WORK.
028700     PERFORM 2400-APPLY-PRODUCT-CALIBRATION.
028800     PERFORM 2320-COMPUTE-SECOND-THIN-TONS.
028900     MOVE 'second_thin'                TO WS-EVENT-NAME-WORK.
029000     MOVE WS-YEAR-SECOND-THIN           TO WS-EVENT-YEAR-WORK.
029100     PERFORM 2400-APPLY-PRODUCT-CALIBRATION.
029200     PERFORM 2330-COMPUTE-FINAL-TONS.
029300     MOVE 'final'                       TO WS-EVENT-NAME-WORK.
029400     MOVE WS-YEAR-FINAL                 TO WS-EVENT-YEAR-WORK.
029500     PERFORM 2400-APPLY-PRODUCT-CALIBRATION.
029600*---------------------------------------------------------------*
029700 2310-COMPUTE-FIRST-THIN-TONS.
029800*---------------------------------------------------------------*
029900     IF TBL-SS-ACRES-KNOWN(STAND-TABLE-INDEX) AND
030000        TBL-SS-ACRES(STAND-TABLE-INDEX) GREATER THAN ZERO
030100         COMPUTE WS-TOTAL-TONS ROUNDED =
030200             TBL-SS-BA-SQFT-AC(STAND-TABLE-INDEX) * 0.28 * 0.12 *
030300             TBL-SS-ACRES(STAND-TABLE-INDEX)
030400     ELSE
030500         MOVE ZERO                     TO WS-TOTAL-TONS
030600     END-IF.
030700     IF WS-TOTAL-TONS LESS THAN ZERO
030800         MOVE ZERO                     TO WS-TOTAL-TONS
030900     END-IF.
031000*---------------------------------------------------------------*
031100 2320-COMPUTE-SECOND-THIN-TONS.
031200*---------------------------------------------------------------*
031300     IF TBL-SS-ACRES-KNOWN(STAND-TABLE-INDEX) AND
031400        TBL-SS-ACRES(STAND-TABLE-INDEX) GREATER THAN ZERO
031500         COMPUTE WS-TOTAL-TONS ROUNDED =
031600             TBL-SS-BA-SQFT-AC(STAND-TABLE-INDEX) * 0.33 * 0.12 *
031700             TBL-SS-ACRES(STAND-TABLE-INDEX)
031800     ELSE
031900         MOVE ZERO                     TO WS-TOTAL-TONS
032000     END-IF.
032100     IF WS-TOTAL-TONS LESS THAN ZERO
032200         MOVE ZERO                     TO WS-TOTAL-TONS
032300     END-IF.
032400*---------------------------------------------------------------*
032500 2330-COMPUTE-FINAL-TONS.
032600*---------------------------------------------------------------*
032700     IF TBL-SS-ACRES-KNOWN(STAND-TABLE-INDEX) AND
032800        TBL-SS-ACRES(STAND-TABLE-INDEX) GREATER THAN ZERO
032900         COMPUTE WS-TONS-PER-ACRE ROUNDED =
033000             TBL-SS-BA-SQFT-AC(STAND-TABLE-INDEX) * 1.2
033100         IF WS-TONS-PER-ACRE LESS THAN 60.00
033200             MOVE 60.00                TO WS-TONS-PER-ACRE
033300         END-IF
033400         IF WS-TONS-PER-ACRE GREATER THAN 150.00
033500             MOVE 150.00               TO WS-TONS-PER-ACRE
033600         END-IF
033700         COMPUTE WS-TOTAL-TONS ROUNDED =
033800             WS-TONS-PER-ACRE * TBL-SS-ACRES(STAND-TABLE-INDEX)
033900     ELSE
034000         MOVE ZERO                     TO WS-TOTAL-TONS
034100     END-IF.
034200*---------------------------------------------------------------*
034300 2400-APPLY-PRODUCT-CALIBRATION.
034400*---------------------------------------------------------------*
034500     MOVE TBL-SS-CALIBRATION-GROUP(STAND-TABLE-INDEX) TO
034600                                       WS-LOOKUP-GROUP.
034700     IF WS-LOOKUP-GROUP = SPACE
034800         MOVE 'ALL'                    TO WS-LOOKUP-GROUP
034900     END-IF.
035000     MOVE 'pulp_factor'                TO WS-LOOKUP-FACTOR-NAME.
035100     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
035200     COMPUTE WS-PULP-T-WORK ROUNDED =
035300         WS-TOTAL-TONS * WS-SPLIT-PULP-FR * WS-LOOKUP-FACTOR-VALUE.
035400     MOVE 'cns_factor'                 TO WS-LOOKUP-FACTOR-NAME.
035500     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
035600     COMPUTE WS-CNS-T-WORK ROUNDED =
035700         WS-TOTAL-TONS * WS-SPLIT-CNS-FR * WS-LOOKUP-FACTOR-VALUE.
035800     MOVE 'saw_factor'                 TO WS-LOOKUP-FACTOR-NAME.
035900     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
036000     COMPUTE WS-SAW-T-WORK ROUNDED =
036100         WS-TOTAL-TONS * WS-SPLIT-SAW-FR * WS-LOOKUP-FACTOR-VALUE.
036200     MOVE 'export_factor'              TO WS-LOOKUP-FACTOR-NAME.
036300     PERFORM 2510-LOOKUP-PRODUCT-FACTOR.
036400     COMPUTE WS-EXPORT-T-WORK ROUNDED =
036500         WS-TOTAL-TONS * WS-SPLIT-EXPORT-FR * WS-LOOKUP-FACTOR-VALUE.
036600     PERFORM 2500-ADD-EVENT-TO-TABLE.
036700*---------------------------------------------------------------*
036800 2500-ADD-EVENT-TO-TABLE.
036900*---------------------------------------------------------------*
037000     MOVE 'N'                          TO WS-EVENT-MATCH-SW.
037100     IF EVENT-TABLE-SIZE GREATER THAN ZERO
037200         PERFORM 2505-SEARCH-EVENT-TABLE
037300             VARYING WS-EVENT-SEARCH-INDEX FROM 1 BY 1
037400             UNTIL WS-EVENT-SEARCH-INDEX GREATER THAN
037500                                               EVENT-TABLE-SIZE
037600                 OR WS-EVENT-MATCH-FOUND
037700     END-IF.
037800     IF NOT WS-EVENT-MATCH-FOUND
037900         ADD 1                         TO EVENT-TABLE-SIZE
038000         SET EV-INDEX TO EVENT-TABLE-SIZE
038100         MOVE SPACE                    TO TBL-EV-STAND-ID(EV-INDEX)
038200         MOVE WS-EVENT-NAME-WORK       TO TBL-EV-EVENT(EV-INDEX)
038300         MOVE WS-EVENT-YEAR-WORK       TO TBL-EV-YEAR(EV-INDEX)
038400         MOVE 'ALL'                    TO TBL-EV-GROUP(EV-INDEX)
038500         MOVE WS-PULP-T-WORK           TO TBL-EV-PULP-T(EV-INDEX)
038600         MOVE WS-CNS-T-WORK            TO TBL-EV-CNS-T(EV-INDEX)
038700         MOVE WS-SAW-T-WORK            TO TBL-EV-SAW-T(EV-INDEX)
038800         MOVE WS-EXPORT-T-WORK         TO TBL-EV-EXPORT-T(EV-INDEX)
038900     END-IF.
039000*---------------------------------------------------------------*
039100 2505-SEARCH-EVENT-TABLE.
039200*---------------------------------------------------------------*
039300     IF TBL-EV-EVENT(WS-EVENT-SEARCH-INDEX) = WS-EVENT-NAME-WORK
039400        AND TBL-EV-YEAR(WS-EVENT-SEARCH-INDEX) = WS-EVENT-YEAR-WORK
039500         SET WS-EVENT-MATCH-FOUND      TO TRUE
039600         ADD WS-PULP-T-WORK   TO TBL-EV-PULP-T(WS-EVENT-SEARCH-INDEX)
039700         ADD WS-CNS-T-WORK    TO TBL-EV-CNS-T(WS-EVENT-SEARCH-INDEX)
039800         ADD WS-SAW-T-WORK    TO TBL-EV-SAW-T(WS-EVENT-SEARCH-INDEX)
039900         ADD WS-EXPORT-T-WORK TO
040000                              TBL-EV-EXPORT-T(WS-EVENT-SEARCH-INDEX)
040100     END-IF.
040200*---------------------------------------------------------------*
040300 2510-LOOKUP-PRODUCT-FACTOR.
040400*---------------------------------------------------------------*
040500     MOVE 'N'                          TO WS-LOOKUP-FOUND-SW.
040600     MOVE 1.0000                       TO WS-LOOKUP-FACTOR-VALUE.
040700     IF CALIBRATION-TABLE-SIZE GREATER THAN ZERO
040800         SET CL-INDEX TO 1
040900         SEARCH TBL-CALIBRATION
041000             AT END
041100                 CONTINUE
041200             WHEN TBL-CL-GROUP(CL-INDEX) = WS-LOOKUP-GROUP AND
041300                  TBL-CL-FACTOR-NAME(CL-INDEX) =
041400                                       WS-LOOKUP-FACTOR-NAME
041500                 MOVE TBL-CL-FACTOR-VALUE(CL-INDEX) TO
041600                                       WS-LOOKUP-FACTOR-VALUE
041700                 SET WS-LOOKUP-FOUND   TO TRUE
041800         END-SEARCH
041900     END-IF.
042000     IF NOT WS-LOOKUP-FOUND AND CALIBRATION-TABLE-SIZE
042100                                               GREATER THAN ZERO
042200         SET CL-INDEX TO 1
042300         SEARCH TBL-CALIBRATION
042400             AT END
042500                 CONTINUE
042600             WHEN TBL-CL-GROUP(CL-INDEX) = 'ALL' AND
042700                  TBL-CL-FACTOR-NAME(CL-INDEX) =
042800                                       WS-LOOKUP-FACTOR-NAME
042900                 MOVE TBL-CL-FACTOR-VALUE(CL-INDEX) TO
043000                                       WS-LOOKUP-FACTOR-VALUE
043100                 SET WS-LOOKUP-FOUND   TO TRUE
043200         END-SEARCH
043300     END-IF.
043400*---------------------------------------------------------------*
043500 3000-BUILD-CASHFLOW-TABLE.
043600*---------------------------------------------------------------*
043700     PERFORM 3100-COMPUTE-EVENT-CASHFLOW.
043800     ADD 1                             TO CASHFLOW-TABLE-SIZE.
043900     SET CF-INDEX TO CASHFLOW-TABLE-SIZE.
044000     MOVE TBL-EV-EVENT(EVENT-TABLE-INDEX) TO
044100                                  TBL-CF-EVENT(CF-INDEX).
044200     MOVE TBL-EV-YEAR(EVENT-TABLE-INDEX)  TO
044300                                  TBL-CF-YEAR(CF-INDEX).
044400     MOVE WS-YEARS-FROM-NOW-WORK       TO
044500                                  TBL-CF-YEARS-FROM-NOW(CF-INDEX).
044600     MOVE TBL-EV-PULP-T(EVENT-TABLE-INDEX) TO
044700                                  TBL-CF-PULP-T(CF-INDEX).
044800     MOVE TBL-EV-CNS-T(EVENT-TABLE-INDEX)  TO
044900                                  TBL-CF-CNS-T(CF-INDEX).
045000     MOVE TBL-EV-SAW-T(EVENT-TABLE-INDEX)  TO
045100                                  TBL-CF-SAW-T(CF-INDEX).
045200     MOVE TBL-EV-EXPORT-T(EVENT-TABLE-INDEX) TO
045300                                  TBL-CF-EXPORT-T(CF-INDEX).
045400     MOVE WS-GROSS-WORK                TO TBL-CF-GROSS(CF-INDEX).
045500     MOVE WS-NET-WORK                  TO TBL-CF-NET(CF-INDEX).
045600*---------------------------------------------------------------*
045700 3100-COMPUTE-EVENT-CASHFLOW.
045800*---------------------------------------------------------------*
045900     COMPUTE WS-GROSS-WORK ROUNDED =
046000         TBL-EV-PULP-T(EVENT-TABLE-INDEX) *
046100                             PC-PRICE-PULP OF PC-PRICE-COST-RECORD +
046200         TBL-EV-CNS-T(EVENT-TABLE-INDEX) *
046300                             PC-PRICE-CNS OF PC-PRICE-COST-RECORD +
046400         TBL-EV-SAW-T(EVENT-TABLE-INDEX) *
046500                             PC-PRICE-SAW OF PC-PRICE-COST-RECORD +
046600         TBL-EV-EXPORT-T(EVENT-TABLE-INDEX) *
046700                             PC-PRICE-EXPORT OF PC-PRICE-COST-RECORD.
046800     COMPUTE WS-LOGGING-WORK ROUNDED =
046900         TBL-EV-PULP-T(EVENT-TABLE-INDEX) *
047000                        PC-LOG-COST-PULP OF PC-PRICE-COST-RECORD +
047100         TBL-EV-CNS-T(EVENT-TABLE-INDEX) *
047200                        PC-LOG-COST-CNS OF PC-PRICE-COST-RECORD +
047300         TBL-EV-SAW-T(EVENT-TABLE-INDEX) *
047400                        PC-LOG-COST-SAW OF PC-PRICE-COST-RECORD +
047500         TBL-EV-EXPORT-T(EVENT-TABLE-INDEX) *
047600                        PC-LOG-COST-EXPORT OF PC-PRICE-COST-RECORD.
047700     COMPUTE WS-SUM-TONS-WORK ROUNDED =
047800         TBL-EV-PULP-T(EVENT-TABLE-INDEX) +
047900         TBL-EV-CNS-T(EVENT-TABLE-INDEX) +
048000         TBL-EV-SAW-T(EVENT-TABLE-INDEX) +
048100         TBL-EV-EXPORT-T(EVENT-TABLE-INDEX).
048200     COMPUTE WS-TRUCKING-WORK ROUNDED =
048300         WS-SUM-TONS-WORK * PC-TRUCK-RATE OF PC-PRICE-COST-RECORD.
048400     COMPUTE WS-CONSULTING-WORK ROUNDED =
048500         (PC-CONSULT-PCT OF PC-PRICE-COST-RECORD / 100) *
048600                                                 WS-GROSS-WORK.
048700     COMPUTE WS-NET-WORK ROUNDED =
048800         WS-GROSS-WORK - WS-LOGGING-WORK - WS-TRUCKING-WORK -
048900                                              WS-CONSULTING-WORK.
049000     COMPUTE WS-YEARS-FROM-NOW-WORK =
049100         TBL-EV-YEAR(EVENT-TABLE-INDEX) - WS-CURRENT-YEAR-ECHO.
049200     IF WS-YEARS-FROM-NOW-WORK LESS THAN ZERO
049300         MOVE ZERO                     TO WS-YEARS-FROM-NOW-WORK
049400     END-IF.
049500*---------------------------------------------------------------*
