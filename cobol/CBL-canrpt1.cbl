000100*===============================================================*
000200* PROGRAM NAME:    CANRPT1
000300* ORIGINAL AUTHOR: T HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/10/91 T HOLLOWAY      CREATED - PRINTS THE OWNER REPORT FROM THL4001
000900*                          CANAGG1'S STAND-SUMMARY FILE AND THE
001000*                          FORESTER'S PRICE/COST ROW.
001100* 09/02/92 T HOLLOWAY      ADDED THE EVENTS-FILE OVERRIDE PATH,   THL4081
001200*                          CALLS CANEVT1 EITHER WAY NOW.
001300* 04/11/95 R PETTIBONE     ROI SNAPSHOT ADDED - NPV BY DIRECT     RLP4204
001400*                          SUMMATION, IRR BY BISECTION SINCE THE
001500*                          3081 HAS NO ROOT-FINDER IN THE SHOP
001600*                          LIBRARY.
001700* 12/03/98 J MCADOO        Y2K SWEEP - RUN DATE NOW READ 4-DIGIT  JMC1998
001800*                          YEAR OFF THE SYSTEM CLOCK.
001900* 07/19/00 J MCADOO        REQUEST 4890 - OPTIONAL CALIBRATION    JMC4890
002000*                          TABLE PASSED THROUGH TO CANEVT1.
002100* 05/06/03 J MCADOO        REQUEST 5390 - REPORT-PARAMETER FILE   JMC5390
002200*                          ADDED FOR OWNER NAME, TRACT NAME AND
002300*                          DISCOUNT RATE, DEFAULTS APPLIED HERE.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  CANRPT1.
002700 AUTHOR. T HOLLOWAY.
002800 INSTALLATION. CANOPY FOREST DATA CENTER.
002900 DATE-WRITTEN. 05/10/91.
003000 DATE-COMPILED. 05/06/03.
003100 SECURITY. NON-CONFIDENTIAL.
003200*===============================================================*
003300* CANRPT1 IS THE LAST STEP OF THE CRUISE PIPELINE.  IT LOADS THE
003400* STAND-SUMMARY FILE FROM CANAGG1, THE PRICE/COST ROW, AND THE
003500* OPTIONAL CALIBRATION AND EVENTS FILES, CALLS CANEVT1 TO BUILD
003600* THE HARVEST-EVENT AND CASH-FLOW TABLES, COMPUTES NPV AND IRR
003700* OVER THE CASH-FLOW SCHEDULE, AND PRINTS THE OWNER REPORT - ROI
003800* SNAPSHOT, STAND SUMMARY TABLE, EVENT SCHEDULE, AND THE FIVE
003900* FIXED ASSUMPTIONS LINES.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600*---------------------------------------------------------------*
004700 OBJECT-COMPUTER. IBM-3081.
004800*---------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT STAND-SUMMARY-FILE ASSIGN TO CANSTAND
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS STAND-SUMMARY-STATUS.
005800*
005900     SELECT PRICE-COST-FILE ASSIGN TO CANPRICE
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS PRICE-COST-STATUS.
006200*
006300     SELECT CALIBRATION-FILE ASSIGN TO CANCALIB
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS CALIBRATION-STATUS.
006600*
006700     SELECT EVENTS-FILE ASSIGN TO CANEVTIN
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS EVENTS-STATUS.
007000*
007100     SELECT REPORT-PARAMETER-FILE ASSIGN TO CANRPARM
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS REPORT-PARAMETER-STATUS.
007400*
007500     SELECT OWNER-REPORT-FILE ASSIGN TO UT-S-CANRPT.
007600*===============================================================*
007700 DATA DIVISION.
007800*---------------------------------------------------------------*
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100*---------------------------------------------------------------*
008200*    HAND-LAID READ BUFFER FOR ONE STAND-SUMMARY ROW.  THE TABLE
008300*    THIS FEEDS IS THE SS-STAND-TABLE FROM COPYLIB CANSTD FURTHER
008400*    DOWN IN WORKING STORAGE, SAME SPLIT AS THE CALIBRATION AND
008500*    EVENTS READ AREAS BELOW - THE COPYLIB CAN'T BE COPIED TWICE
008600*    IN ONE PROGRAM WITHOUT DUPLICATING THE TABLE ITSELF.
008700*---------------------------------------------------------------*
008800 FD  STAND-SUMMARY-FILE.
008900 01  SS-IN-RECORD.
009000     05  SS-STAND-ID             PIC X(10).
009100     05  SS-ACRES                PIC S9(05)V99.
009200     05  SS-ACRES-STATUS         PIC X(01).
009300         88  SS-ACRES-KNOWN              VALUE 'Y'.
009400     05  SS-TREES-OBSERVED       PIC 9(05).
009500     05  SS-TPA-LIVE             PIC S9(05)V99.
009600     05  SS-BA-SQFT-AC           PIC S9(05)V99.
009700     05  SS-QMD-IN               PIC S9(03)V99.
009800     05  SS-CALIBRATION-GROUP    PIC X(08).
009900     05  SS-AGE                  PIC S9(03).
010000     05  SS-AGE-STATUS           PIC X(01).
010100         88  SS-AGE-KNOWN                VALUE 'Y'.
010200     05  FILLER                  PIC X(08).
010300*---------------------------------------------------------------*
010400 FD  PRICE-COST-FILE.
010500     COPY CANPRC.
010600*---------------------------------------------------------------*
010700*    HAND-LAID READ BUFFER, SAME SPLIT CANAGG1 USES BETWEEN THE
010800*    CALIBRATION READ AREA AND THE TABLE IN WORKING STORAGE.
010900*---------------------------------------------------------------*
011000 FD  CALIBRATION-FILE.
011100 01  CF-CALIBRATION-RECORD.
011200     05  CF-GROUP                PIC X(08).
011300     05  CF-FACTOR-NAME          PIC X(12).
011400     05  CF-FACTOR-VALUE         PIC S9(03)V9(04).
011500     05  FILLER                  PIC X(53).
011600*---------------------------------------------------------------*
011700*    HAND-LAID READ BUFFER FOR ONE OWNER-SUPPLIED EVENT ROW.
011800*---------------------------------------------------------------*
011900 FD  EVENTS-FILE.
012000 01  EI-EVENT-RECORD.
012100     05  EI-STAND-ID             PIC X(10).
012200     05  EI-EVENT                PIC X(12).
012300     05  EI-YEAR                 PIC 9(04).
012400     05  EI-GROUP                PIC X(08).
012500     05  EI-PULP-T               PIC S9(07)V99.
012600     05  EI-CNS-T                PIC S9(07)V99.
012700     05  EI-SAW-T                PIC S9(07)V99.
012800     05  EI-EXPORT-T             PIC S9(07)V99.
012900     05  FILLER                  PIC X(06).
013000*---------------------------------------------------------------*
013100 FD  REPORT-PARAMETER-FILE.
013200     COPY CANRPP.
013300*---------------------------------------------------------------*
013400 FD  OWNER-REPORT-FILE
013500         RECORDING MODE IS F.
013600 01  OWNER-REPORT-RECORD.
013700     05  PRINT-LINE              PIC X(132).
013800*---------------------------------------------------------------*
013900 WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100 01  WS-SWITCHES-MISC-FIELDS.
014200     05  STAND-SUMMARY-STATUS        PIC X(02).
014300         88  STAND-SUMMARY-OK                VALUE '00'.
014400         88  STAND-SUMMARY-EOF               VALUE '10'.
014500     05  PRICE-COST-STATUS           PIC X(02).
014600         88  PRICE-COST-OK                    VALUE '00'.
014700     05  CALIBRATION-STATUS          PIC X(02).
014800         88  CALIBRATION-OK                    VALUE '00'.
014900         88  CALIBRATION-EOF                    VALUE '10'.
015000     05  EVENTS-STATUS               PIC X(02).
015100         88  EVENTS-OK                          VALUE '00'.
015200         88  EVENTS-EOF                         VALUE '10'.
015300     05  REPORT-PARAMETER-STATUS     PIC X(02).
015400         88  REPORT-PARAMETER-OK                VALUE '00'.
015500     05  WS-CALIBRATION-PRESENT-SW   PIC X(01) VALUE 'N'.
015600         88  WS-CALIBRATION-PRESENT             VALUE 'Y'.
015700     05  WS-EVENTS-PRESENT-SW        PIC X(01) VALUE 'N'.
015800         88  WS-EVENTS-PRESENT                  VALUE 'Y'.
015900     05  WS-FATAL-ERROR-SW           PIC X(01) VALUE 'N'.
016000         88  WS-FATAL-ERROR                     VALUE 'Y'.
016100     05  FILLER                      PIC X(01).
016200*---------------------------------------------------------------*
016300*    RUN-DATE FIELDS - 4-DIGIT YEAR OFF THE SYSTEM CLOCK, SAME
016400*    ACCEPT VERB THE SHOP HAS USED SINCE THE Y2K SWEEP.
016500*---------------------------------------------------------------*
016600 01  WS-SYSTEM-DATE-FIELDS.
016700     05  WS-SYSTEM-DATE-YYYYMMDD     PIC 9(08).
016800*        MONTH/DAY BROKEN OUT FOR THE HEADING LINE - THE YEAR IS
016900*        PULLED SEPARATELY BELOW BY THE SAME REDEFINES IDEA.
017000     05  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-YYYYMMDD.
017100         10  WS-SYSTEM-YEAR           PIC 9(04).
017200         10  WS-SYSTEM-MONTH          PIC 9(02).
017300         10  WS-SYSTEM-DAY            PIC 9(02).
017400     05  CURRENT-YEAR-PARM            PIC 9(04).
017500     05  EVENTS-SUPPLIED-SWITCH       PIC X(01) VALUE 'N'.
017600         88  EVENTS-WERE-SUPPLIED             VALUE 'Y'.
017700     05  FILLER                       PIC X(01).
017800*---------------------------------------------------------------*
017900*    REPORT RUN PARAMETERS - ONE ROW, DEFAULTS APPLIED IF BLANK.
018000*---------------------------------------------------------------*
018100 COPY CANRPP REPLACING RP-REPORT-PARAMETER-RECORD BY
018200                       WS-REPORT-PARAMETERS.
018300*---------------------------------------------------------------*
018400*    STAND-SUMMARY TABLE - LOADED WHOLE, HANDED TO CANEVT1 OVER
018500*    LINKAGE, THEN WALKED AGAIN HERE TO PRINT THE STAND SECTION.
018600*---------------------------------------------------------------*
018700 COPY CANSTD.
018800*---------------------------------------------------------------*
018900*    CALIBRATION-FACTOR TABLE - LOADED WHOLE IF THE FILE OPENS.
019000*---------------------------------------------------------------*
019100 COPY CANCAL.
019200*---------------------------------------------------------------*
019300*    HARVEST-EVENT AND CASH-FLOW TABLES - BUILT BY CANEVT1.
019400*---------------------------------------------------------------*
019500 COPY CANEVT.
019600*---------------------------------------------------------------*
019700*    PRINT-PAGINATION FIELDS.
019800*---------------------------------------------------------------*
019900 COPY CANPRTC.
020000*---------------------------------------------------------------*
020100*    REPORT-LINE LAYOUTS.
020200*---------------------------------------------------------------*
020300 01  WS-REPORT-LINES.
020400     05  WS-NEXT-REPORT-LINE          PIC X(132).
020500*---------------------------------------------------------------*
020600     05  WS-HEADING-LINE-1.
020700         10  FILLER                   PIC X(38) VALUE SPACE.
020800         10  FILLER                   PIC X(36) VALUE
020900             'CANOPY TIMBER CRUISE - OWNER REPORT'.
021000         10  FILLER                   PIC X(37) VALUE SPACE.
021100         10  FILLER                   PIC X(06) VALUE 'PAGE '.
021200         10  HL1-PAGE-NUM             PIC ZZ9.
021300         10  FILLER                   PIC X(12) VALUE SPACE.
021400*---------------------------------------------------------------*
021500     05  WS-HEADING-LINE-2.
021600         10  FILLER                   PIC X(07) VALUE 'OWNER: '.
021700         10  HL2-OWNER-NAME           PIC X(30).
021800         10  FILLER                   PIC X(03) VALUE SPACE.
021900         10  FILLER                   PIC X(07) VALUE 'TRACT: '.
022000         10  HL2-TRACT-NAME           PIC X(30).
022100         10  FILLER                   PIC X(03) VALUE SPACE.
022200         10  FILLER                   PIC X(06) VALUE 'DATE: '.
022300         10  HL2-MONTH                PIC 99.
022400         10  FILLER                   PIC X(01) VALUE '/'.
022500         10  HL2-DAY                  PIC 99.
022600         10  FILLER                   PIC X(01) VALUE '/'.
022700         10  HL2-YEAR                 PIC 9(04).
022800         10  FILLER                   PIC X(38) VALUE SPACE.
022900*---------------------------------------------------------------*
023000     05  WS-HEADING-LINE-3            PIC X(132) VALUE ALL '-'.
023100*---------------------------------------------------------------*
023200     05  WS-BLANK-LINE                PIC X(132) VALUE SPACE.
023300*---------------------------------------------------------------*
023400     05  WS-ROI-TITLE-LINE.
023500         10  FILLER                   PIC X(04) VALUE SPACE.
023600         10  FILLER                   PIC X(12) VALUE
023700             'ROI SNAPSHOT'.
023800         10  FILLER                   PIC X(116) VALUE SPACE.
023900*---------------------------------------------------------------*
024000     05  WS-ROI-DETAIL-LINE.
024100         10  FILLER                   PIC X(04) VALUE SPACE.
024200         10  FILLER                   PIC X(20) VALUE
024300             'DISCOUNT RATE (%)  '.
024400         10  RL-DISCOUNT-PCT          PIC ZZ9.9.
024500         10  FILLER                   PIC X(08) VALUE SPACE.
024600         10  FILLER                   PIC X(10) VALUE
024700             'NPV ($)   '.
024800         10  RL-NPV-DISPLAY           PIC -ZZ,ZZZ,ZZ9.
024900         10  FILLER                   PIC X(08) VALUE SPACE.
025000         10  FILLER                   PIC X(10) VALUE
025100             'IRR (%)   '.
025200         10  RL-IRR-DISPLAY           PIC ZZ9.9.
025300         10  FILLER                   PIC X(03) VALUE SPACE.
025400         10  RL-IRR-UNKNOWN-TEXT      PIC X(09).
025500         10  FILLER                   PIC X(48) VALUE SPACE.
025600*---------------------------------------------------------------*
025700     05  WS-STAND-TITLE-LINE.
025800         10  FILLER                   PIC X(04) VALUE SPACE.
025900         10  FILLER                   PIC X(19) VALUE
026000             'STAND SUMMARY TABLE'.
026100         10  FILLER                   PIC X(109) VALUE SPACE.
026200*---------------------------------------------------------------*
026300     05  WS-STAND-HEADER-LINE.
026400         10  FILLER                   PIC X(04) VALUE SPACE.
026500         10  FILLER                   PIC X(10) VALUE
026600             'STAND     '.
026700         10  FILLER                   PIC X(04) VALUE SPACE.
026800         10  FILLER                   PIC X(08) VALUE
026900             'ACRES   '.
027000         10  FILLER                   PIC X(04) VALUE SPACE.
027100         10  FILLER                   PIC X(07) VALUE
027200             'TPA    '.
027300         10  FILLER                   PIC X(04) VALUE SPACE.
027400         10  FILLER                   PIC X(11) VALUE
027500             'BA SQFT/AC '.
027600         10  FILLER                   PIC X(04) VALUE SPACE.
027700         10  FILLER                   PIC X(06) VALUE
027800             'QMD IN'.
027900         10  FILLER                   PIC X(70) VALUE SPACE.
028000*---------------------------------------------------------------*
028100     05  WS-STAND-DETAIL-LINE.
028200         10  FILLER                   PIC X(04) VALUE SPACE.
028300         10  SL-STAND-ID              PIC X(10).
028400*            TRACT/PLOT VIEW PER THE FOREST-DATA NUMBERING
028500*            CONVENTION - NOT PRINTED SEPARATELY, KEPT HERE FOR
028600*            THE DAY SOMEBODY WANTS A PER-TRACT ROLL-UP LINE.
028700         10  SL-STAND-ID-PARTS REDEFINES SL-STAND-ID.
028800             15  SL-STAND-TRACT-CODE  PIC X(06).
028900             15  SL-STAND-PLOT-SUFFIX PIC X(04).
029000         10  FILLER                   PIC X(04) VALUE SPACE.
029100         10  SL-ACRES-DISPLAY         PIC ZZZZ9.9.
029200         10  FILLER                   PIC X(04) VALUE SPACE.
029300         10  SL-TPA-DISPLAY           PIC ZZZZ9.9.
029400         10  FILLER                   PIC X(04) VALUE SPACE.
029500         10  SL-BA-DISPLAY            PIC ZZZ9.9.
029600         10  FILLER                   PIC X(08) VALUE SPACE.
029700         10  SL-QMD-DISPLAY           PIC ZZ9.9.
029800         10  FILLER                   PIC X(73) VALUE SPACE.
029900*---------------------------------------------------------------*
030000     05  WS-EVENT-TITLE-LINE.
030100         10  FILLER                   PIC X(04) VALUE SPACE.
030200         10  FILLER                   PIC X(24) VALUE
030300             'EVENT SCHEDULE (TOTALS) '.
030400         10  FILLER                   PIC X(104) VALUE SPACE.
030500*---------------------------------------------------------------*
030600     05  WS-EVENT-HEADER-LINE.
030700         10  FILLER                   PIC X(04) VALUE SPACE.
030800         10  FILLER                   PIC X(12) VALUE
030900             'EVENT       '.
031000         10  FILLER                   PIC X(02) VALUE SPACE.
031100         10  FILLER                   PIC X(04) VALUE
031200             'YEAR'.
031300         10  FILLER                   PIC X(03) VALUE SPACE.
031400         10  FILLER                   PIC X(08) VALUE
031500             'PULP T  '.
031600         10  FILLER                   PIC X(02) VALUE SPACE.
031700         10  FILLER                   PIC X(07) VALUE
031800             'CNS T  '.
031900         10  FILLER                   PIC X(02) VALUE SPACE.
032000         10  FILLER                   PIC X(07) VALUE
032100             'SAW T  '.
032200         10  FILLER                   PIC X(02) VALUE SPACE.
032300         10  FILLER                   PIC X(09) VALUE
032400             'EXPORT T '.
032500         10  FILLER                   PIC X(02) VALUE SPACE.
032600         10  FILLER                   PIC X(09) VALUE
032700             'GROSS $  '.
032800         10  FILLER                   PIC X(51) VALUE SPACE.
032900*---------------------------------------------------------------*
033000     05  WS-EVENT-DETAIL-LINE.
033100         10  FILLER                   PIC X(04) VALUE SPACE.
033200         10  EL-EVENT-NAME            PIC X(12).
033300         10  FILLER                   PIC X(02) VALUE SPACE.
033400         10  EL-YEAR                  PIC 9(04).
033500         10  FILLER                   PIC X(03) VALUE SPACE.
033600         10  EL-PULP-T                PIC ZZZ,ZZ9.
033700         10  FILLER                   PIC X(02) VALUE SPACE.
033800         10  EL-CNS-T                 PIC ZZZ,ZZ9.
033900         10  FILLER                   PIC X(02) VALUE SPACE.
034000         10  EL-SAW-T                 PIC ZZZ,ZZ9.
034100         10  FILLER                   PIC X(02) VALUE SPACE.
034200         10  EL-EXPORT-T              PIC ZZZ,ZZ9.
034300         10  FILLER                   PIC X(04) VALUE SPACE.
034400         10  EL-GROSS                 PIC ZZ,ZZZ,ZZ9.
034500         10  FILLER                   PIC X(45) VALUE SPACE.
034600*---------------------------------------------------------------*
034700     05  WS-ASSUMPTIONS-TITLE-LINE.
034800         10  FILLER                   PIC X(04) VALUE SPACE.
034900         10  FILLER                   PIC X(11) VALUE
035000             'ASSUMPTIONS'.
035100         10  FILLER                   PIC X(117) VALUE SPACE.
035200*---------------------------------------------------------------*
035300     05  WS-ASSUMPTION-LINE-1.
035400         10  FILLER                   PIC X(04) VALUE SPACE.
035500         10  FILLER                   PIC X(128) VALUE
035600             'FIRST THIN REMOVES ABOUT 28% OF BASAL AREA, SECOND
035700-            'THIN ABOUT 33%, ON A 12% MERCHANTABLE-YIELD BASIS.'.
035800*---------------------------------------------------------------*
035900     05  WS-ASSUMPTION-LINE-2.
036000         10  FILLER                   PIC X(04) VALUE SPACE.
036100         10  FILLER                   PIC X(128) VALUE
036200             'PRODUCT SPLIT (PULP/CNS/SAW/EXPORT) IS DRIVEN BY Q
036300-            'MD - SMALLER STANDS SKEW TO PULP AND CNS.'.
036400*---------------------------------------------------------------*
036500     05  WS-ASSUMPTION-LINE-3.
036600         10  FILLER                   PIC X(04) VALUE SPACE.
036700         10  FILLER                   PIC X(128) VALUE
036800             'CALIBRATION FACTORS, WHEN ON FILE, ARE APPLIED BY
036900-            'SPECIES GROUP WITH AN "ALL" GROUP AS FALLBACK.'.
037000*---------------------------------------------------------------*
037100     05  WS-ASSUMPTION-LINE-4.
037200         10  FILLER                   PIC X(04) VALUE SPACE.
037300         10  FILLER                   PIC X(128) VALUE
037400             'PRICE, LOGGING-COST, TRUCKING-RATE AND CONSULTING-
037500-            'PCT DEFAULT TO ZERO WHEN LEFT BLANK ON INPUT.'.
037600*---------------------------------------------------------------*
037700     05  WS-ASSUMPTION-LINE-5.
037800         10  FILLER                   PIC X(04) VALUE SPACE.
037900         10  FILLER                   PIC X(128) VALUE
038000             'ALL ESTIMATION FACTORS ABOVE ARE PLACEHOLDERS FOR
038100-            'THE CONSULTING FORESTER TO REFINE PER TRACT.'.
038200*---------------------------------------------------------------*
038300*    NPV/IRR WORK AREA.
038400*---------------------------------------------------------------*
038500 01  WS-NPV-FIELDS.
038600     05  WS-DISCOUNT-RATE-FRACTION   PIC S9V9999    USAGE COMP.
038700     05  WS-DISCOUNT-FACTOR-BASE     PIC S9V9999    USAGE COMP.
038800     05  WS-NPV-ACCUM                PIC S9(09)V9999 USAGE COMP.
038900*        WHOLE/FRACTION VIEW LEFT OVER FROM AN EARLIER PRINT
039000*        ROUTINE THAT EDITED THE FRACTION SEPARATELY - THE 05/06/03
039100*        REWRITE ROUNDS THE WHOLE FIGURE INSTEAD, BUT NOBODY HAD
039200*        A REASON TO PULL THIS REDEFINES BACK OUT.
039300     05  WS-NPV-ACCUM-PARTS REDEFINES WS-NPV-ACCUM.
039400         10  WS-NPV-WHOLE-DOLLARS     PIC S9(09).
039500         10  WS-NPV-FRACTION          PIC 9(04).
039600     05  WS-NPV-DISPLAY               PIC S9(09)     USAGE COMP.
039700     05  FILLER                      PIC X(04).
039800 01  WS-IRR-WORK-FIELDS.
039900     05  WS-IRR-SERIES OCCURS 61 TIMES INDEXED BY WS-IRR-INDEX
040000                                      USAGE COMP PIC S9(09)V99.
040100     05  WS-IRR-RATE-LOW              PIC S9V9999   USAGE COMP.
040200     05  WS-IRR-RATE-HIGH             PIC S9V9999   USAGE COMP.
040300     05  WS-IRR-RATE-MID              PIC S9V9999   USAGE COMP.
040400     05  WS-IRR-SCAN-RATE             PIC S9V9999   USAGE COMP.
040500     05  WS-IRR-SCAN-STEP             PIC S9(03)    USAGE COMP.
040600     05  WS-IRR-NPV-MID               PIC S9(09)V9999 USAGE COMP.
040700     05  WS-IRR-NPV-AT-LOW            PIC S9(09)V9999 USAGE COMP.
040800     05  WS-IRR-DISCOUNT-BASE         PIC S9V9999   USAGE COMP.
040900     05  WS-IRR-ITERATION-CT          PIC S9(03)    USAGE COMP.
041000     05  WS-IRR-BRACKET-SW            PIC X(01) VALUE 'N'.
041100         88  WS-IRR-BRACKET-FOUND             VALUE 'Y'.
041200     05  WS-IRR-UNKNOWN-SW            PIC X(01) VALUE 'Y'.
041300         88  WS-IRR-IS-UNKNOWN                 VALUE 'Y'.
041400     05  WS-IRR-DISPLAY               PIC S9(03)V9  USAGE COMP.
041500     05  FILLER                       PIC X(04).
041600*===============================================================*
041700 PROCEDURE DIVISION.
041800*---------------------------------------------------------------*
041900 0000-MAIN-PROCESSING.
042000*---------------------------------------------------------------*
042100     PERFORM 1000-OPEN-FILES.
042200     IF NOT WS-FATAL-ERROR
042300         PERFORM 1300-LOAD-STAND-TABLE
042400             UNTIL STAND-SUMMARY-EOF
042500         PERFORM 1400-LOAD-PRICE-TABLE
042600         PERFORM 1500-LOAD-CALIBRATION-TABLE
042700         PERFORM 1600-LOAD-EVENTS-TABLE
042800         PERFORM 1700-EDIT-REPORT-PARAMETERS
042900         CALL 'CANEVT1' USING
043000             CURRENT-YEAR-PARM, EVENTS-SUPPLIED-SWITCH,
043100             STAND-TABLE-SIZE, STAND-TABLE-INDEX, SS-STAND-TABLE,
043200             PC-PRICE-COST-RECORD,
043300             CALIBRATION-TABLE-SIZE, CALIBRATION-TABLE-INDEX,
043400             CL-CALIBRATION-TABLE,
043500             EVENT-TABLE-SIZE, EVENT-TABLE-INDEX, EV-EVENT-TABLE,
043600             CASHFLOW-TABLE-SIZE, CASHFLOW-TABLE-INDEX,
043700             CF-CASHFLOW-TABLE
043800         PERFORM 4000-COMPUTE-NPV
043900         PERFORM 4100-COMPUTE-IRR
044000         PERFORM 5000-PRINT-OWNER-REPORT
044100     END-IF.
044200     PERFORM 3000-CLOSE-FILES.
044300     IF WS-FATAL-ERROR
044400         MOVE 8                       TO RETURN-CODE
044500     ELSE
044600         MOVE 0                       TO RETURN-CODE
044700     END-IF.
044800     GOBACK.
044900*---------------------------------------------------------------*
045000 1000-OPEN-FILES.
045100*---------------------------------------------------------------*
045200     ACCEPT WS-SYSTEM-DATE-YYYYMMDD  FROM DATE YYYYMMDD.
045300     MOVE WS-SYSTEM-YEAR              TO CURRENT-YEAR-PARM.
045400     OPEN INPUT  STAND-SUMMARY-FILE
045500                 PRICE-COST-FILE
045600                 REPORT-PARAMETER-FILE
045700          OUTPUT OWNER-REPORT-FILE.
045800     MOVE ZERO                        TO STAND-TABLE-SIZE.
045900     MOVE ZERO                        TO CALIBRATION-TABLE-SIZE.
046000     MOVE ZERO                        TO EVENT-TABLE-SIZE.
046100     IF NOT STAND-SUMMARY-OK OR NOT PRICE-COST-OK
046200                              OR NOT REPORT-PARAMETER-OK
046300         MOVE 'Y'                     TO WS-FATAL-ERROR-SW
046400     END-IF.
046500     OPEN INPUT CALIBRATION-FILE.
046600     IF CALIBRATION-OK
046700         MOVE 'Y'                     TO WS-CALIBRATION-PRESENT-SW
046800     END-IF.
046900     OPEN INPUT EVENTS-FILE.
047000     IF EVENTS-OK
047100         MOVE 'Y'                     TO WS-EVENTS-PRESENT-SW
047200                                         EVENTS-SUPPLIED-SWITCH
047300     END-IF.
047400*---------------------------------------------------------------*
047500 1300-LOAD-STAND-TABLE.
047600*---------------------------------------------------------------*
047700     READ STAND-SUMMARY-FILE.
047800     IF STAND-SUMMARY-OK
047900         ADD 1                        TO STAND-TABLE-SIZE
048000         SET SS-INDEX TO STAND-TABLE-SIZE
048100         MOVE SS-STAND-ID OF SS-IN-RECORD    TO
048200                             TBL-SS-STAND-ID(SS-INDEX)
048300         MOVE SS-ACRES OF SS-IN-RECORD       TO
048400                             TBL-SS-ACRES(SS-INDEX)
048500         MOVE SS-ACRES-STATUS OF SS-IN-RECORD TO
048600                             TBL-SS-ACRES-STATUS(SS-INDEX)
048700         MOVE SS-TREES-OBSERVED OF SS-IN-RECORD TO
048800                             TBL-SS-TREES-OBSERVED(SS-INDEX)
048900         MOVE SS-TPA-LIVE OF SS-IN-RECORD    TO
049000                             TBL-SS-TPA-LIVE(SS-INDEX)
049100         MOVE SS-BA-SQFT-AC OF SS-IN-RECORD  TO
049200                             TBL-SS-BA-SQFT-AC(SS-INDEX)
049300         MOVE SS-QMD-IN OF SS-IN-RECORD      TO
049400                             TBL-SS-QMD-IN(SS-INDEX)
049500         MOVE SS-CALIBRATION-GROUP OF SS-IN-RECORD TO
049600                             TBL-SS-CALIBRATION-GROUP(SS-INDEX)
049700         MOVE SS-AGE OF SS-IN-RECORD         TO
049800                             TBL-SS-AGE(SS-INDEX)
049900         MOVE SS-AGE-STATUS OF SS-IN-RECORD  TO
050000                             TBL-SS-AGE-STATUS(SS-INDEX)
050100     END-IF.
050200*---------------------------------------------------------------*
050300 1400-LOAD-PRICE-TABLE.
050400*---------------------------------------------------------------*
050500     READ PRICE-COST-FILE.
050600     IF NOT PRICE-COST-OK
050700         MOVE ZERO TO PC-PRICE-PULP  PC-PRICE-CNS
050800                      PC-PRICE-SAW   PC-PRICE-EXPORT
050900                      PC-LOG-COST-PULP PC-LOG-COST-CNS
051000                      PC-LOG-COST-SAW  PC-LOG-COST-EXPORT
051100                      PC-TRUCK-RATE  PC-CONSULT-PCT
051200     END-IF.
051300*---------------------------------------------------------------*
051400 1500-LOAD-CALIBRATION-TABLE.
051500*---------------------------------------------------------------*
051600     IF WS-CALIBRATION-PRESENT
051700         PERFORM 1510-LOAD-ONE-CALIBRATION-ROW
051800             UNTIL CALIBRATION-EOF
051900         CLOSE CALIBRATION-FILE
052000     END-IF.
052100*---------------------------------------------------------------*
052200 1510-LOAD-ONE-CALIBRATION-ROW.
052300*---------------------------------------------------------------*
052400     READ CALIBRATION-FILE.
052500     IF CALIBRATION-OK
052600         ADD 1                        TO CALIBRATION-TABLE-SIZE
052700         SET CL-INDEX TO CALIBRATION-TABLE-SIZE
052800         MOVE CF-GROUP                TO TBL-CL-GROUP(CL-INDEX)
052900         MOVE CF-FACTOR-NAME          TO
053000                                 TBL-CL-FACTOR-NAME(CL-INDEX)
053100         MOVE CF-FACTOR-VALUE         TO
053200                                 TBL-CL-FACTOR-VALUE(CL-INDEX)
053300     END-IF.
053400*---------------------------------------------------------------*
053500 1600-LOAD-EVENTS-TABLE.
053600*---------------------------------------------------------------*
053700     IF WS-EVENTS-PRESENT
053800         PERFORM 1610-LOAD-ONE-EVENT-ROW
053900             UNTIL EVENTS-EOF
054000         CLOSE EVENTS-FILE
054100     END-IF.
054200*---------------------------------------------------------------*
054300 1610-LOAD-ONE-EVENT-ROW.
054400*---------------------------------------------------------------*
054500     READ EVENTS-FILE.
054600     IF EVENTS-OK
054700         ADD 1                        TO EVENT-TABLE-SIZE
054800         SET EV-INDEX TO EVENT-TABLE-SIZE
054900         MOVE EI-STAND-ID             TO TBL-EV-STAND-ID(EV-INDEX)
055000         MOVE EI-EVENT                TO TBL-EV-EVENT(EV-INDEX)
055100         MOVE EI-YEAR                 TO TBL-EV-YEAR(EV-INDEX)
055200         MOVE EI-GROUP                TO TBL-EV-GROUP(EV-INDEX)
055300         MOVE EI-PULP-T               TO TBL-EV-PULP-T(EV-INDEX)
055400         MOVE EI-CNS-T                TO TBL-EV-CNS-T(EV-INDEX)
055500         MOVE EI-SAW-T                TO TBL-EV-SAW-T(EV-INDEX)
055600         MOVE EI-EXPORT-T             TO
055700                                 TBL-EV-EXPORT-T(EV-INDEX)
055800     END-IF.
055900*---------------------------------------------------------------*
056000 1700-EDIT-REPORT-PARAMETERS.
056100*---------------------------------------------------------------*
056200     READ REPORT-PARAMETER-FILE INTO WS-REPORT-PARAMETERS.
056300     IF RP-OWNER-NAME OF WS-REPORT-PARAMETERS = SPACE
056400         MOVE 'OWNER'                 TO
056500                          RP-OWNER-NAME OF WS-REPORT-PARAMETERS
056600     END-IF.
056700     IF RP-TRACT-NAME OF WS-REPORT-PARAMETERS = SPACE
056800         MOVE 'TRACT'                 TO
056900                          RP-TRACT-NAME OF WS-REPORT-PARAMETERS
057000     END-IF.
057100     IF RP-DISCOUNT-PCT OF WS-REPORT-PARAMETERS
057200                                       NOT GREATER THAN ZERO
057300         MOVE 5.00                    TO
057400                       RP-DISCOUNT-PCT OF WS-REPORT-PARAMETERS
057500     END-IF.
057600*---------------------------------------------------------------*
057700 3000-CLOSE-FILES.
057800*---------------------------------------------------------------*
057900     CLOSE STAND-SUMMARY-FILE
058000           PRICE-COST-FILE
058100           REPORT-PARAMETER-FILE
058200           OWNER-REPORT-FILE.
058300*---------------------------------------------------------------*
058400 4000-COMPUTE-NPV.
058500*---------------------------------------------------------------*
058600     MOVE ZERO                        TO WS-NPV-ACCUM.
058700     COMPUTE WS-DISCOUNT-RATE-FRACTION ROUNDED =
058800         RP-DISCOUNT-PCT OF WS-REPORT-PARAMETERS / 100.
058900     COMPUTE WS-DISCOUNT-FACTOR-BASE =
059000         1 + WS-DISCOUNT-RATE-FRACTION.
059100     PERFORM 4010-ACCUMULATE-NPV-FOR-EVENT
059200         VARYING CASHFLOW-TABLE-INDEX FROM 1 BY 1
059300         UNTIL CASHFLOW-TABLE-INDEX GREATER THAN
059400                                        CASHFLOW-TABLE-SIZE.
059500     COMPUTE WS-NPV-DISPLAY ROUNDED = WS-NPV-ACCUM.
059600*---------------------------------------------------------------*
059700 4010-ACCUMULATE-NPV-FOR-EVENT.
059800*---------------------------------------------------------------*
059900     COMPUTE WS-NPV-ACCUM ROUNDED =
060000         WS-NPV-ACCUM +
060100         (TBL-CF-NET(CASHFLOW-TABLE-INDEX) /
060200          (WS-DISCOUNT-FACTOR-BASE **
060300           TBL-CF-YEARS-FROM-NOW(CASHFLOW-TABLE-INDEX))).
060400*---------------------------------------------------------------*
060500 4100-COMPUTE-IRR.
060600*---------------------------------------------------------------*
060700     PERFORM 4105-ZERO-IRR-SERIES
060800         VARYING WS-IRR-INDEX FROM 1 BY 1
060900         UNTIL WS-IRR-INDEX GREATER THAN 61.
061000     PERFORM 4110-LOAD-IRR-SERIES
061100         VARYING CASHFLOW-TABLE-INDEX FROM 1 BY 1
061200         UNTIL CASHFLOW-TABLE-INDEX GREATER THAN
061300                                        CASHFLOW-TABLE-SIZE.
061400     MOVE 'Y'                         TO WS-IRR-UNKNOWN-SW.
061500     MOVE 'N'                         TO WS-IRR-BRACKET-SW.
061600     MOVE -0.90                       TO WS-IRR-SCAN-RATE.
061700     PERFORM 4130-EVALUATE-IRR-AT-RATE.
061800     MOVE WS-IRR-NPV-MID              TO WS-IRR-NPV-AT-LOW.
061900     MOVE WS-IRR-SCAN-RATE            TO WS-IRR-RATE-LOW.
062000     PERFORM 4140-SCAN-FOR-IRR-BRACKET
062100         VARYING WS-IRR-SCAN-STEP FROM 2 BY 1
062200         UNTIL WS-IRR-SCAN-STEP GREATER THAN 59
062300            OR WS-IRR-BRACKET-FOUND.
062400     IF WS-IRR-BRACKET-FOUND
062500         PERFORM 4150-BISECT-FOR-IRR
062600             VARYING WS-IRR-ITERATION-CT FROM 1 BY 1
062700             UNTIL WS-IRR-ITERATION-CT GREATER THAN 40
062800         MOVE 'N'                     TO WS-IRR-UNKNOWN-SW
062900         COMPUTE WS-IRR-DISPLAY ROUNDED = WS-IRR-RATE-LOW * 100
063000     END-IF.
063100*---------------------------------------------------------------*
063200 4105-ZERO-IRR-SERIES.
063300*---------------------------------------------------------------*
063400     MOVE ZERO                        TO WS-IRR-SERIES(WS-IRR-INDEX).
063500*---------------------------------------------------------------*
063600 4110-LOAD-IRR-SERIES.
063700*---------------------------------------------------------------*
063800     IF TBL-CF-YEARS-FROM-NOW(CASHFLOW-TABLE-INDEX) LESS THAN 61
063900         SET WS-IRR-INDEX TO
064000                      TBL-CF-YEARS-FROM-NOW(CASHFLOW-TABLE-INDEX)
064100         SET WS-IRR-INDEX UP BY 1
064200         ADD TBL-CF-NET(CASHFLOW-TABLE-INDEX) TO
064300                                 WS-IRR-SERIES(WS-IRR-INDEX)
064400     END-IF.
064500*---------------------------------------------------------------*
064600 4130-EVALUATE-IRR-AT-RATE.
064700*---------------------------------------------------------------*
064800     COMPUTE WS-IRR-DISCOUNT-BASE = 1 + WS-IRR-SCAN-RATE.
064900     MOVE ZERO                        TO WS-IRR-NPV-MID.
065000     PERFORM 4131-ACCUMULATE-IRR-TERM
065100         VARYING WS-IRR-INDEX FROM 1 BY 1
065200         UNTIL WS-IRR-INDEX GREATER THAN 61.
065300*---------------------------------------------------------------*
065400 4131-ACCUMULATE-IRR-TERM.
065500*---------------------------------------------------------------*
065600     COMPUTE WS-IRR-NPV-MID ROUNDED =
065700         WS-IRR-NPV-MID +
065800         (WS-IRR-SERIES(WS-IRR-INDEX) /
065900          (WS-IRR-DISCOUNT-BASE ** (WS-IRR-INDEX - 1))).
066000*---------------------------------------------------------------*
066100 4140-SCAN-FOR-IRR-BRACKET.
066200*---------------------------------------------------------------*
066300     COMPUTE WS-IRR-SCAN-RATE ROUNDED =
066400         -0.90 + ((WS-IRR-SCAN-STEP - 1) * 0.10).
066500     PERFORM 4130-EVALUATE-IRR-AT-RATE.
066600     IF (WS-IRR-NPV-AT-LOW NOT LESS THAN ZERO AND
066700                             WS-IRR-NPV-MID LESS THAN ZERO)
066800        OR (WS-IRR-NPV-AT-LOW LESS THAN ZERO AND
066900                             WS-IRR-NPV-MID NOT LESS THAN ZERO)
067000         SET WS-IRR-BRACKET-FOUND     TO TRUE
067100         MOVE WS-IRR-SCAN-RATE        TO WS-IRR-RATE-HIGH
067200     ELSE
067300         MOVE WS-IRR-NPV-MID          TO WS-IRR-NPV-AT-LOW
067400         MOVE WS-IRR-SCAN-RATE        TO WS-IRR-RATE-LOW
067500     END-IF.
067600*---------------------------------------------------------------*
067700 4150-BISECT-FOR-IRR.
067800*---------------------------------------------------------------*
067900     COMPUTE WS-IRR-RATE-MID ROUNDED =
068000         (WS-IRR-RATE-LOW + WS-IRR-RATE-HIGH) / 2.
068100     MOVE WS-IRR-RATE-MID              TO WS-IRR-SCAN-RATE.
068200     PERFORM 4130-EVALUATE-IRR-AT-RATE.
068300     IF (WS-IRR-NPV-AT-LOW NOT LESS THAN ZERO AND
068400                              WS-IRR-NPV-MID NOT LESS THAN ZERO)
068500        OR (WS-IRR-NPV-AT-LOW LESS THAN ZERO AND
068600                              WS-IRR-NPV-MID LESS THAN ZERO)
068700         MOVE WS-IRR-RATE-MID          TO WS-IRR-RATE-LOW
068800         MOVE WS-IRR-NPV-MID           TO WS-IRR-NPV-AT-LOW
068900     ELSE
069000         MOVE WS-IRR-RATE-MID          TO WS-IRR-RATE-HIGH
069100     END-IF.
069200*---------------------------------------------------------------*
069300 5000-PRINT-OWNER-REPORT.
069400*---------------------------------------------------------------*
069500     MOVE 99                          TO LINE-COUNT.
069600     MOVE 1                            TO PAGE-COUNT.
069700     MOVE RP-OWNER-NAME OF WS-REPORT-PARAMETERS TO HL2-OWNER-NAME.
069800     MOVE RP-TRACT-NAME OF WS-REPORT-PARAMETERS TO HL2-TRACT-NAME.
069900     MOVE WS-SYSTEM-MONTH              TO HL2-MONTH.
070000     MOVE WS-SYSTEM-DAY                 TO HL2-DAY.
070100     MOVE WS-SYSTEM-YEAR                TO HL2-YEAR.
070200     MOVE WS-ROI-TITLE-LINE            TO WS-NEXT-REPORT-LINE.
070300     PERFORM 9000-PRINT-REPORT-LINE.
070400     MOVE RP-DISCOUNT-PCT OF WS-REPORT-PARAMETERS TO
070500                                              RL-DISCOUNT-PCT.
070600     MOVE WS-NPV-DISPLAY               TO RL-NPV-DISPLAY.
070700     IF WS-IRR-IS-UNKNOWN
070800         MOVE ZERO                     TO RL-IRR-DISPLAY
070900         MOVE 'UNKNOWN'                TO RL-IRR-UNKNOWN-TEXT
071000     ELSE
071100         MOVE WS-IRR-DISPLAY           TO RL-IRR-DISPLAY
071200         MOVE SPACE                    TO RL-IRR-UNKNOWN-TEXT
071300     END-IF.
071400     MOVE WS-ROI-DETAIL-LINE           TO WS-NEXT-REPORT-LINE.
071500     PERFORM 9000-PRINT-REPORT-LINE.
071600     MOVE WS-BLANK-LINE                TO WS-NEXT-REPORT-LINE.
071700     PERFORM 9000-PRINT-REPORT-LINE.
071800     MOVE WS-STAND-TITLE-LINE          TO WS-NEXT-REPORT-LINE.
071900     PERFORM 9000-PRINT-REPORT-LINE.
072000     MOVE WS-STAND-HEADER-LINE         TO WS-NEXT-REPORT-LINE.
072100     PERFORM 9000-PRINT-REPORT-LINE.
072200     PERFORM 5100-PRINT-ONE-STAND-LINE
072300         VARYING SS-INDEX FROM 1 BY 1
072400         UNTIL SS-INDEX GREATER THAN STAND-TABLE-SIZE.
072500     MOVE WS-BLANK-LINE                TO WS-NEXT-REPORT-LINE.
072600     PERFORM 9000-PRINT-REPORT-LINE.
072700     MOVE WS-EVENT-TITLE-LINE          TO WS-NEXT-REPORT-LINE.
072800     PERFORM 9000-PRINT-REPORT-LINE.
072900     MOVE WS-EVENT-HEADER-LINE         TO WS-NEXT-REPORT-LINE.
073000     PERFORM 9000-PRINT-REPORT-LINE.
073100     PERFORM 5200-PRINT-ONE-EVENT-LINE
073200         VARYING CASHFLOW-TABLE-INDEX FROM 1 BY 1
073300         UNTIL CASHFLOW-TABLE-INDEX GREATER THAN
073400                                        CASHFLOW-TABLE-SIZE.
073500     MOVE WS-BLANK-LINE                TO WS-NEXT-REPORT-LINE.
073600     PERFORM 9000-PRINT-REPORT-LINE.
073700     MOVE WS-ASSUMPTIONS-TITLE-LINE    TO WS-NEXT-REPORT-LINE.
073800     PERFORM 9000-PRINT-REPORT-LINE.
073900     MOVE WS-ASSUMPTION-LINE-1         TO WS-NEXT-REPORT-LINE.
074000     PERFORM 9000-PRINT-REPORT-LINE.
074100     MOVE WS-ASSUMPTION-LINE-2         TO WS-NEXT-REPORT-LINE.
074200     PERFORM 9000-PRINT-REPORT-LINE.
074300     MOVE WS-ASSUMPTION-LINE-3         TO WS-NEXT-REPORT-LINE.
074400     PERFORM 9000-PRINT-REPORT-LINE.
074500     MOVE WS-ASSUMPTION-LINE-4         TO WS-NEXT-REPORT-LINE.
074600     PERFORM 9000-PRINT-REPORT-LINE.
074700     MOVE WS-ASSUMPTION-LINE-5         TO WS-NEXT-REPORT-LINE.
074800     PERFORM 9000-PRINT-REPORT-LINE.
074900*---------------------------------------------------------------*
075000 5100-PRINT-ONE-STAND-LINE.
075100*---------------------------------------------------------------*
075200     MOVE TBL-SS-STAND-ID(SS-INDEX)   TO SL-STAND-ID.
075300     IF TBL-SS-ACRES-KNOWN(SS-INDEX)
075400         COMPUTE SL-ACRES-DISPLAY ROUNDED =
075500                             TBL-SS-ACRES(SS-INDEX)
075600     ELSE
075700         MOVE SPACE                   TO SL-ACRES-DISPLAY
075800     END-IF.
075900     COMPUTE SL-TPA-DISPLAY ROUNDED = TBL-SS-TPA-LIVE(SS-INDEX).
076000     COMPUTE SL-BA-DISPLAY ROUNDED = TBL-SS-BA-SQFT-AC(SS-INDEX).
076100     COMPUTE SL-QMD-DISPLAY ROUNDED = TBL-SS-QMD-IN(SS-INDEX).
076200     MOVE WS-STAND-DETAIL-LINE         TO WS-NEXT-REPORT-LINE.
076300     PERFORM 9000-PRINT-REPORT-LINE.
076400*---------------------------------------------------------------*
076500 5200-PRINT-ONE-EVENT-LINE.
076600*---------------------------------------------------------------*
076700     MOVE TBL-CF-EVENT(CASHFLOW-TABLE-INDEX)  TO EL-EVENT-NAME.
076800     MOVE TBL-CF-YEAR(CASHFLOW-TABLE-INDEX)   TO EL-YEAR.
076900     COMPUTE EL-PULP-T ROUNDED =
077000                         TBL-CF-PULP-T(CASHFLOW-TABLE-INDEX).
077100     COMPUTE EL-CNS-T ROUNDED =
077200                         TBL-CF-CNS-T(CASHFLOW-TABLE-INDEX).
077300     COMPUTE EL-SAW-T ROUNDED =
077400                         TBL-CF-SAW-T(CASHFLOW-TABLE-INDEX).
077500     COMPUTE EL-EXPORT-T ROUNDED =
077600                         TBL-CF-EXPORT-T(CASHFLOW-TABLE-INDEX).
077700     COMPUTE EL-GROSS ROUNDED =
077800                         TBL-CF-GROSS(CASHFLOW-TABLE-INDEX).
077900     MOVE WS-EVENT-DETAIL-LINE         TO WS-NEXT-REPORT-LINE.
078000     PERFORM 9000-PRINT-REPORT-LINE.
078100*---------------------------------------------------------------*
078200 9000-PRINT-REPORT-LINE.
078300*---------------------------------------------------------------*
078400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
078500         PERFORM 9100-PRINT-HEADING-LINES
078600     END-IF.
078700     MOVE WS-NEXT-REPORT-LINE          TO PRINT-LINE.
078800     PERFORM 9120-WRITE-PRINT-LINE.
078900*---------------------------------------------------------------*
079000 9100-PRINT-HEADING-LINES.
079100*---------------------------------------------------------------*
079200     MOVE PAGE-COUNT                   TO HL1-PAGE-NUM.
079300     MOVE WS-HEADING-LINE-1             TO PRINT-LINE.
079400     PERFORM 9110-WRITE-TOP-OF-PAGE.
079500     MOVE WS-HEADING-LINE-2             TO PRINT-LINE.
079600     PERFORM 9120-WRITE-PRINT-LINE.
079700     MOVE WS-HEADING-LINE-3             TO PRINT-LINE.
079800     PERFORM 9120-WRITE-PRINT-LINE.
079900     MOVE WS-BLANK-LINE                 TO PRINT-LINE.
080000     PERFORM 9120-WRITE-PRINT-LINE.
080100     ADD 1                              TO PAGE-COUNT.
080200     MOVE 4                             TO LINE-COUNT.
080300*---------------------------------------------------------------*
080400 9110-WRITE-TOP-OF-PAGE.
080500*---------------------------------------------------------------*
080600     WRITE OWNER-REPORT-RECORD
080700         AFTER ADVANCING PAGE.
080800     MOVE SPACE                         TO PRINT-LINE.
080900*---------------------------------------------------------------*
081000 9120-WRITE-PRINT-LINE.
081100*---------------------------------------------------------------*
081200     WRITE OWNER-REPORT-RECORD
081300         AFTER ADVANCING LINE-SPACEING.
081400     ADD LINE-SPACEING                  TO LINE-COUNT.
081500     MOVE 1                             TO LINE-SPACEING.
081600     MOVE SPACE                         TO PRINT-LINE.
081700*---------------------------------------------------------------*
