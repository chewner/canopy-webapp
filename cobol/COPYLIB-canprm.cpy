000100*----------------------------------------------------------------*
000200* CANPRM  -  AGGREGATOR RUN-PARAMETER RECORD.                    *
000300* ONE ROW, SET UP BY THE CRUISE PLANNER BEFORE CANAGG1 RUNS - THE *
000400* EXPANSION METHOD (PLOT SIZE OR BASAL-AREA FACTOR) IS A CRUISE-  *
000500* DESIGN DECISION MADE ONCE FOR THE WHOLE RUN, NOT PER TREE.      *
000600*----------------------------------------------------------------*
000700 01  AP-PARAMETER-RECORD.
000800     05  AP-CRUISE-TYPE          PIC X(05).
000900         88  AP-IS-PLOT-CRUISE          VALUE 'Plot'.
001000         88  AP-IS-POINT-CRUISE         VALUE 'Point'.
001100     05  AP-PLOT-SIZE-ACRES      PIC S9(03)V99.
001200     05  AP-BAF                  PIC S9(03)V99.
001300     05  AP-USE-CAL-SPECIES-SW   PIC X(01).
001400         88  AP-USE-CAL-SPECIES         VALUE 'Y'.
001500     05  FILLER                  PIC X(45).
001600*----------------------------------------------------------------*
